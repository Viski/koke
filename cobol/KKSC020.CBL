000100******************************************************************
000200* FECHA       : 14/05/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : KONEEN KERHO - SUUNNISTUSJAOS                    *
000500* PROGRAMA    : KKSC020                                          *
000600* TIPO        : BATCH - PASO 2 DE 2                              *
000700* DESCRIPCION : LEE EL EXTRACTO QUE DEJA KKSC010 (KKSCREXT),     *
000800*             : ACUMULA EL TOTAL DE TEMPORADA DE CADA SOCIO      *
000900*             : (LOS N MEJORES PUNTAJES NUMERICOS DE LA SARJA,   *
001000*             : N = CMP-MAX-RESULTS) Y ESCRIBE EL REPORTE DE     *
001100*             : TABLA DE POSICIONES POR SARJA MAS EL INDICE      *
001200*             : GENERAL DE SARJAS DE LA TEMPORADA.               *
001300* ARCHIVOS    : KKCMPCFG=E, KKPARTIC=E, KKSCREXT=E, KKTOTREP=S,  *
001400*             : KKIDXREP=S                                       *
001500* ACCION (ES) : NO APLICA (CORRIDA UNICA POR TEMPORADA, DESPUES  *
001600*             : DE KKSC010)                                      *
001700* PROGRAMA(S) : KKSC010 (DEBE CORRER ANTES, DEJA EL EXTRACTO)    *
001800* INSTALADO   : DD/MM/AAAA                                       *
001900* BPM/RATIONAL: 240916                                           *
002000* NOMBRE      : TABLA DE POSICIONES DE TEMPORADA - SARJAKILPAILU *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    KKSC020.
002400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION.  KONEEN KERHO RY - SUUNNISTUSJAOS.
002600 DATE-WRITTEN.  14/05/1986.
002700 DATE-COMPILED.
002800 SECURITY.      USO INTERNO DEL CLUB - NO DISTRIBUIR.
002900******************************************************************
003000*                    H I S T O R I A L   D E   C A M B I O S     *
003100*----------------------------------------------------------------*
003200*   14/05/1986 EDRD  VERSION INICIAL. LEE EL EXTRACTO DE KKSC010 *ED860514
003300*                    Y SUMA LOS N MEJORES PUNTAJES POR SOCIO.    *ED860514
003400*   19/09/1986 EDRD  SE AGREGA EL REPORTE DE TABLA DE POSICIONES *ED860919
003500*                    POR SARJA (ANTES SOLO SE SACABA EL TOTAL    *ED860919
003600*                    POR LISTADO DE CONSOLA).                   * ED860919
003700*   05/02/1988 EDRD  SE AGREGA EL INDICE GENERAL DE SARJAS.      *ED880205
003800*   11/07/1990 EDRD  CORRECCION: LOS SOCIOS SOLO CON PUNTAJE "X" *ED900711
003900*                    NO DEBEN APARECER CON TOTAL 0 EN LA TABLA   *ED900711
004000*                    SI NUNCA CORRIERON SU PROPIA SARJA.         *ED900711
004100*   14/02/1994 LVCH  SE MARCAN LOS PUNTAJES NO CONTADOS CON      *LV940214
004200*                    PARENTESIS EN VEZ DE DEJARLOS IGUAL A LOS   *LV940214
004300*                    CONTADOS (RECLAMO DE VARIOS SOCIOS).        *LV940214
004400*   02/02/1998 EDRD  Y2K: SE REVISA WKS-CMP-YEAR (PIC 9(04), SIN *ED980202
004500*                    CAMBIO).  SE DEJA WKS-ANIO-PROCESO-2 SOLO   *ED980202
004600*                    PARA COMPARACIONES VIEJAS, YA NO SE USA EN  *ED980202
004700*                    NINGUN REPORTE.                             *ED980202
004800*   11/11/1998 JMPM  REVISION Y2K FORMAL - SIN HALLAZGOS.        *JM981111
004900*                    FIRMADO CONTROL DE CALIDAD.                * JM981111
005000*   23/06/2001 EDRD  TCK-1103 EL EXTRACTO DE KKSC010 TRAE UN     *TCK-1103
005100*                    REGISTRO POR CADA EMPAREJADO, NO POR EVENTO *TCK-1103
005200*                    COMPLETO -- SE CORRIGE BUSQUEDA DEL SOCIO   *TCK-1103
005300*                    EN LA TABLA DE TOTALES.                    * TCK-1103
005400*   30/01/2013 EDRD  TCK-3361 LOS SOCIOS DE LA SARJA SEUDO       *TCK-3361
005500*                    "UNKNOWN" SE EXCLUYEN DE AMBOS REPORTES.    *TCK-3361
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT KKCMPCFG  ASSIGN TO KKCMPCFG
006500                      FILE STATUS IS FS-KKCMPCFG.
006600
006700     SELECT KKPARTIC  ASSIGN TO KKPARTIC
006800                      FILE STATUS IS FS-KKPARTIC.
006900
007000     SELECT KKSCREXT  ASSIGN TO KKSCREXT
007100                      FILE STATUS IS FS-KKSCREXT.
007200
007300     SELECT KKTOTREP  ASSIGN TO KKTOTREP
007400                      FILE STATUS IS FS-KKTOTREP.
007500
007600     SELECT KKIDXREP  ASSIGN TO KKIDXREP
007700                      FILE STATUS IS FS-KKIDXREP.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100******************************************************************
008200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008300******************************************************************
008400*   PARAMETROS GENERALES Y POR SARJA (MISMO ARCHIVO QUE KKSC010)
008500 FD  KKCMPCFG.
008600     COPY KKCFGRC.
008700*   PADRON DE SOCIOS (MISMO ARCHIVO QUE KKSC010)
008800 FD  KKPARTIC.
008900     COPY KKPARTRC.
009000*   EXTRACTO DE PUNTAJES QUE DEJO KKSC010
009100 FD  KKSCREXT.
009200     COPY KKSCRRC.
009300*   TABLA DE POSICIONES DE TEMPORADA POR SARJA
009400 FD  KKTOTREP.
009600 01  REG-TOTREP                      PIC X(132).
009700*   INDICE GENERAL DE SARJAS
009800 FD  KKIDXREP.
010000 01  REG-IDXREP                      PIC X(132).
010100******************************************************************
010200 WORKING-STORAGE SECTION.
010220******************************************************************
010240*                 ESCALARES SUELTOS (VIEJA COSTUMBRE DE LA CASA) *
010260******************************************************************
010280 77  WKS-PROGRAMA                 PIC X(08) VALUE 'KKSC020'.
010300******************************************************************
010600*                 VARIABLES DE FILE STATUS                       *
010700******************************************************************
010800 01  FS-KKCMPCFG                     PIC 9(02) VALUE ZEROS.
010900 01  FS-KKPARTIC                     PIC 9(02) VALUE ZEROS.
011000 01  FS-KKSCREXT                     PIC 9(02) VALUE ZEROS.
011100 01  FS-KKTOTREP                     PIC 9(02) VALUE ZEROS.
011200 01  FS-KKIDXREP                     PIC 9(02) VALUE ZEROS.
011300******************************************************************
011400*                 CONTADORES E INDICES (COMP)                    *
011500******************************************************************
011600 01  WKS-CONTADORES.
011700     05  WKS-TOTAL-SARJAS-CFG        PIC 9(02) COMP VALUE ZEROS.
011800     05  WKS-TOTAL-PARTICIPANTES     PIC 9(04) COMP VALUE ZEROS.
011900     05  WKS-REG-EXTRACTO-LEIDOS     PIC 9(05) COMP VALUE ZEROS.
012000     05  WKS-SEL-SARJA-CNT           PIC 9(04) COMP VALUE ZEROS.
012100     05  WKS-SEL-CONTADOR            PIC 9(02) COMP VALUE ZEROS.
012200     05  WKS-SEL-MEJOR-VAL           PIC 9(04) COMP VALUE ZEROS.
012300     05  WKS-SEL-MEJOR-IDX           PIC 9(02) COMP VALUE ZEROS.
012400     05  WKS-SEL-TEMP-PUNTERO        PIC 9(04) COMP VALUE ZEROS.
012500     05  IDX-1                       PIC 9(04) COMP VALUE ZEROS.
012600     05  IDX-2                       PIC 9(04) COMP VALUE ZEROS.
012700     05  IDX-3                       PIC 9(04) COMP VALUE ZEROS.
012800     05  IDX-SARJA                   PIC 9(02) COMP VALUE ZEROS.
012900******************************************************************
013000*          CABECERA DE TEMPORADA (LEIDA UNA SOLA VEZ)            *
013100******************************************************************
013200 01  WKS-CMP-GENERAL.
013300     05  WKS-CMP-NAME                PIC X(20).
013400     05  WKS-CMP-YEAR                PIC 9(04).
013500     05  WKS-CMP-NUM-EVENTS          PIC 9(02).
013600     05  WKS-CMP-MAX-RESULTS         PIC 9(02).
013700*     AÑO DE PROCESO EN DOS PRESENTACIONES -- SE DEJO DE LA       ED980202
013800*     REVISION Y2K DE 1998, YA NO SE USA EN NINGUN REPORTE        ED980202
013900 01  WKS-ANIO-PROCESO-CAMPO.
014000     05  WKS-ANIO-PROCESO-4          PIC 9(04).
014100 01  WKS-ANIO-PROCESO-ALT REDEFINES WKS-ANIO-PROCESO-CAMPO.
014200     05  FILLER                      PIC 9(02).
014300     05  WKS-ANIO-PROCESO-2          PIC 9(02).
014400******************************************************************
014500*     TABLA DE SARJAS CONFIGURADAS (COPY KKCFGRC, REG-SERCFG)    *
014600******************************************************************
014700 01  WKS-TABLA-CFG.
014800     05  WKS-CFG-ENTRY OCCURS 1 TO 20 TIMES
014900             DEPENDING ON WKS-TOTAL-SARJAS-CFG
015000             INDEXED BY IDX-CFG.
015100         10  WKS-CFG-SERIES          PIC X(08).
015200         10  WKS-CFG-THRESHOLD       PIC 9(02).
015300         10  WKS-CFG-REF-POSITION    PIC 9(02).
015400******************************************************************
015500*  TABLA DE TOTALES DE TEMPORADA -- UNA ENTRADA POR CADA SOCIO   *
015600*  DEL PADRON (SALVO LA SARJA SEUDO "UNKNOWN"), CON UNA CASILLA  *
015700*  POR CADA EVENTO PLANEADO DE LA TEMPORADA                      *
015800******************************************************************
015900 01  WKS-TABLA-TOT.
016000     05  WKS-TOT-ENTRY OCCURS 1 TO 600 TIMES
016100             DEPENDING ON WKS-TOTAL-PARTICIPANTES
016200             INDEXED BY IDX-TOT.
016300         10  WKS-TOT-SERIES          PIC X(08).
016400         10  WKS-TOT-LAST            PIC X(20).
016500         10  WKS-TOT-FIRST           PIC X(20).
016600         10  WKS-TOT-TIENE-PUNTAJE   PIC X(01) VALUE 'N'.
016700             88  TOT-TIENE-PUNTAJE             VALUE 'Y'.
016800         10  WKS-TOT-TOTAL           PIC 9(05) COMP VALUE ZEROS.
016900         10  WKS-TOT-RANGO           PIC 9(03) COMP VALUE ZEROS.
017000         10  WKS-TOT-EVENTO OCCURS 20 TIMES.
017100             15  WKS-TOT-EV-IND      PIC X(01) VALUE SPACE.
017200                 88  TOT-EV-SIN-DATO           VALUE SPACE.
017300                 88  TOT-EV-NUMERICO           VALUE 'N'.
017400                 88  TOT-EV-AJENA              VALUE 'X'.
017500             15  WKS-TOT-EV-VAL      PIC 9(04) VALUE ZEROS.
017600             15  WKS-TOT-EV-USADO    PIC X(01) VALUE 'N'.
017700                 88  TOT-EV-USADO              VALUE 'Y'.
017800******************************************************************
017900*  LISTA DE PUNTEROS DE LA SARJA QUE SE ESTA REPORTANDO, YA      *
018000*  ORDENADA POR TOTAL DESCENDENTE (BURBUJA SOBRE LOS PUNTEROS,   *
018100*  NO SOBRE LA TABLA COMPLETA, PARA NO DESORDENAR LAS DEMAS      *
018200*  SARJAS)                                                       *
018300******************************************************************
018400 01  WKS-SEL-SARJA.
018500     05  WKS-SEL-SARJA-IDX OCCURS 1 TO 600 TIMES
018600             DEPENDING ON WKS-SEL-SARJA-CNT
018700             INDEXED BY IDX-SEL.
018800         10  WKS-SEL-SARJA-PUNTERO   PIC 9(04) COMP.
018900******************************************************************
019000*       CAMPOS DE APOYO PARA CONSTRUIR LAS LINEAS DEL REPORTE    *
019100******************************************************************
019200 01  WKS-LINEA-REPORTE                PIC X(132) VALUE SPACES.
019300 77  WKS-LINEA-PUNTERO                PIC 9(03) VALUE 1.
019400*     CASILLA DE PUNTAJE EN DOS VISTAS -- NUMERICA PARA SUMAR Y
019500*     ALFANUMERICA PARA REVISARLA EN VOLCADOS DE DEPURACION
019600 01  WKS-CELDA-CAMPO.
019700     05  WKS-CELDA-NUM4               PIC 9(04) VALUE ZEROS.
019800 01  WKS-CELDA-ALFA REDEFINES WKS-CELDA-CAMPO.
019900     05  WKS-CELDA-NUM4-X             PIC X(04).
020000 77  WKS-CELDA-NUM                    PIC 99 VALUE ZEROS.
020100 77  WKS-CELDA-TXT                    PIC X(06) VALUE SPACES.
020200*     VISTA ALFA DEL TOTAL DE TEMPORADA -- VIEJA COSTUMBRE DE LA
020300*     CASA PARA REVISAR EL CAMPO BINARIO EN VOLCADOS DE PRUEBA
020400 01  WKS-TOTAL-DEBUG-CAMPO.
020500     05  WKS-TOTAL-DEBUG-NUM              PIC 9(05) COMP.
020600 01  WKS-TOTAL-DEBUG-ALT REDEFINES WKS-TOTAL-DEBUG-CAMPO.
020700     05  WKS-TOTAL-DEBUG-ALFA             PIC X(04).
020800******************************************************************
020900 PROCEDURE DIVISION.
021000******************************************************************
021100 000-PRINCIPAL SECTION.
021200     PERFORM 100-ABRIR-ARCHIVOS      THRU 100-ABRIR-ARCHIVOS-E
021300     PERFORM 110-VERIFICA-APERTURA   THRU 110-VERIFICA-APERTURA-E
021400     PERFORM 200-CARGA-CONFIGURACION THRU
021500        200-CARGA-CONFIGURACION-E
021600     PERFORM 300-CARGA-PARTICIPANTES THRU
021700        300-CARGA-PARTICIPANTES-E
021800     PERFORM 400-CARGA-EXTRACTO      THRU 400-CARGA-EXTRACTO-E
021900     PERFORM 500-CALCULA-TOTALES     THRU 500-CALCULA-TOTALES-E
022000     PERFORM 700-ESCRIBE-ESTANDARTE  THRU 700-ESCRIBE-ESTANDARTE-E
022100     PERFORM 800-ESCRIBE-INDICE      THRU 800-ESCRIBE-INDICE-E
022200     PERFORM 900-CIERRA-ARCHIVOS     THRU 900-CIERRA-ARCHIVOS-E
022300     STOP RUN.
022400 000-PRINCIPAL-E. EXIT.
022500
022600*--------> APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA
022700 100-ABRIR-ARCHIVOS SECTION.
022800     OPEN INPUT  KKCMPCFG
022900     OPEN INPUT  KKPARTIC
023000     OPEN INPUT  KKSCREXT
023100     OPEN OUTPUT KKTOTREP
023200     OPEN OUTPUT KKIDXREP.
023300 100-ABRIR-ARCHIVOS-E. EXIT.
023400
023500*--------> VERIFICA QUE TODOS LOS ARCHIVOS ABRIERON CORRECTAMENTE
023600 110-VERIFICA-APERTURA SECTION.
023700     IF FS-KKCMPCFG NOT = 0 OR FS-KKPARTIC NOT = 0 OR
023800        FS-KKSCREXT NOT = 0 OR FS-KKTOTREP NOT = 0 OR
023900        FS-KKIDXREP NOT = 0
024000        DISPLAY '==================================' UPON CONSOLE
024100        DISPLAY 'KKSC020 - ERROR AL ABRIR ARCHIVOS' UPON CONSOLE
024200        DISPLAY 'FS KKCMPCFG = ' FS-KKCMPCFG UPON CONSOLE
024300        DISPLAY 'FS KKPARTIC = ' FS-KKPARTIC UPON CONSOLE
024400        DISPLAY 'FS KKSCREXT = ' FS-KKSCREXT UPON CONSOLE
024500        DISPLAY 'FS KKTOTREP = ' FS-KKTOTREP UPON CONSOLE
024600        DISPLAY 'FS KKIDXREP = ' FS-KKIDXREP UPON CONSOLE
024700        MOVE 91 TO RETURN-CODE
024800        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
024900        STOP RUN
025000     END-IF.
025100 110-VERIFICA-APERTURA-E. EXIT.
025200
025300*--------> CARGA LA CONFIGURACION GENERAL Y POR SARJA
025400 200-CARGA-CONFIGURACION SECTION.
025500     READ KKCMPCFG
025600         AT END
025700             DISPLAY 'KKSC020 - KKCMPCFG VACIO' UPON CONSOLE
025800             MOVE 91 TO RETURN-CODE
025900             PERFORM 900-CIERRA-ARCHIVOS THRU
026000                900-CIERRA-ARCHIVOS-E
026100             STOP RUN
026200     END-READ
026300     MOVE CMP-NAME        TO WKS-CMP-NAME
026400     MOVE CMP-YEAR        TO WKS-CMP-YEAR
026500     MOVE CMP-NUM-EVENTS  TO WKS-CMP-NUM-EVENTS
026600     MOVE CMP-MAX-RESULTS TO WKS-CMP-MAX-RESULTS
026700     MOVE WKS-CMP-YEAR    TO WKS-ANIO-PROCESO-4
026800     PERFORM 210-LEE-UNA-SARJA-CFG THRU 210-LEE-UNA-SARJA-CFG-E
026900         UNTIL FS-KKCMPCFG NOT = 0
027000     DISPLAY 'KKSC020 - SARJAS CONFIGURADAS: '
027100             WKS-TOTAL-SARJAS-CFG UPON CONSOLE.
027200 200-CARGA-CONFIGURACION-E. EXIT.
027300
027400 210-LEE-UNA-SARJA-CFG SECTION.
027500     READ KKCMPCFG
027600         AT END
027700             CONTINUE
027800         NOT AT END
027900             ADD 1 TO WKS-TOTAL-SARJAS-CFG
028000             MOVE CFG-SERIES       TO
028100                WKS-CFG-SERIES(WKS-TOTAL-SARJAS-CFG)
028200             MOVE CFG-THRESHOLD    TO
028300                WKS-CFG-THRESHOLD(WKS-TOTAL-SARJAS-CFG)
028400             MOVE CFG-REF-POSITION TO
028500                WKS-CFG-REF-POSITION(WKS-TOTAL-SARJAS-CFG)
028600     END-READ.
028700 210-LEE-UNA-SARJA-CFG-E. EXIT.
028800
028900*--------> CARGA EL PADRON Y PREPARA UNA ENTRADA DE TOTALES POR
029000*          CADA SOCIO (LA SARJA SEUDO "UNKNOWN" NO SE TOTALIZA)
029100 300-CARGA-PARTICIPANTES SECTION.
029200     PERFORM 310-LEE-UN-PARTICIPANTE THRU
029300        310-LEE-UN-PARTICIPANTE-E
029400         UNTIL FS-KKPARTIC NOT = 0
029500     DISPLAY 'KKSC020 - SOCIOS CARGADOS: '
029600             WKS-TOTAL-PARTICIPANTES UPON CONSOLE.
029700 300-CARGA-PARTICIPANTES-E. EXIT.
029800
029900 310-LEE-UN-PARTICIPANTE SECTION.
030000     READ KKPARTIC
030100         AT END
030200             CONTINUE
030300         NOT AT END
030400             ADD 1 TO WKS-TOTAL-PARTICIPANTES
030500             MOVE PART-SERIES TO
030600                WKS-TOT-SERIES(WKS-TOTAL-PARTICIPANTES)
030700             MOVE PART-FIRST  TO
030800                WKS-TOT-FIRST(WKS-TOTAL-PARTICIPANTES)
030900             MOVE PART-LAST   TO
031000                WKS-TOT-LAST(WKS-TOTAL-PARTICIPANTES)
031100     END-READ.
031200 310-LEE-UN-PARTICIPANTE-E. EXIT.
031300
031400*--------> LEE EL EXTRACTO DE KKSC010 Y ACOMODA CADA PUNTAJE EN
031500*          LA CASILLA DE SU EVENTO DENTRO DE LA TABLA DE TOTALES
031600 400-CARGA-EXTRACTO SECTION.
031700     PERFORM 410-LEE-UN-REGISTRO THRU 410-LEE-UN-REGISTRO-E
031800         UNTIL FS-KKSCREXT NOT = 0
031900     DISPLAY 'KKSC020 - REGISTROS DE EXTRACTO LEIDOS: '
032000             WKS-REG-EXTRACTO-LEIDOS UPON CONSOLE.
032100 400-CARGA-EXTRACTO-E. EXIT.
032200
032300 410-LEE-UN-REGISTRO SECTION.
032400     READ KKSCREXT
032500         AT END
032600             CONTINUE
032700         NOT AT END
032800             ADD 1 TO WKS-REG-EXTRACTO-LEIDOS
032900             PERFORM 411-LOCALIZA-SOCIO THRU 411-LOCALIZA-SOCIO-E
033000                 VARYING IDX-TOT FROM 1 BY 1
033100                 UNTIL IDX-TOT > WKS-TOTAL-PARTICIPANTES
033200     END-READ.
033300 410-LEE-UN-REGISTRO-E. EXIT.
033400
033500 411-LOCALIZA-SOCIO SECTION.
033600     IF WKS-TOT-SERIES(IDX-TOT) = SCR-SERIES
033700        AND WKS-TOT-LAST(IDX-TOT)  = SCR-LAST
033800        AND WKS-TOT-FIRST(IDX-TOT) = SCR-FIRST
033900        SET TOT-TIENE-PUNTAJE(IDX-TOT) TO TRUE
034000        MOVE SCR-POINTS-IND TO WKS-TOT-EV-IND(IDX-TOT, SCR-EVENT)
034100        MOVE SCR-POINTS-VAL TO WKS-TOT-EV-VAL(IDX-TOT, SCR-EVENT)
034200     END-IF.
034300 411-LOCALIZA-SOCIO-E. EXIT.
034400
034500*--------> SUMA LOS N = CMP-MAX-RESULTS MEJORES PUNTAJES NUMERICOS
034600*          DE CADA SOCIO QUE TENGA ALGUN PUNTAJE REGISTRADO
034700 500-CALCULA-TOTALES SECTION.
034800     PERFORM 510-CALCULA-UN-TOTAL THRU 510-CALCULA-UN-TOTAL-E
034900         VARYING IDX-TOT FROM 1 BY 1
035000         UNTIL IDX-TOT > WKS-TOTAL-PARTICIPANTES.
035100 500-CALCULA-TOTALES-E. EXIT.
035200
035300 510-CALCULA-UN-TOTAL SECTION.
035400     IF WKS-TOT-SERIES(IDX-TOT) NOT = 'UNKNOWN'
035500        AND TOT-TIENE-PUNTAJE(IDX-TOT)
035600        MOVE 0 TO WKS-TOT-TOTAL(IDX-TOT)
035700        PERFORM 511-SELECCIONA-UNO THRU 511-SELECCIONA-UNO-E
035800           VARYING WKS-SEL-CONTADOR FROM 1 BY 1
035900           UNTIL WKS-SEL-CONTADOR > WKS-CMP-MAX-RESULTS
036000     END-IF.
036100 510-CALCULA-UN-TOTAL-E. EXIT.
036200
036300 511-SELECCIONA-UNO SECTION.
036400     MOVE 0 TO WKS-SEL-MEJOR-VAL
036500     MOVE 0 TO WKS-SEL-MEJOR-IDX
036600     PERFORM 511A-REVISA-EVENTO THRU 511A-REVISA-EVENTO-E
036700        VARYING IDX-2 FROM 1 BY 1 UNTIL IDX-2 > WKS-CMP-NUM-EVENTS
036800     IF WKS-SEL-MEJOR-IDX > 0
036900        SET TOT-EV-USADO(IDX-TOT, WKS-SEL-MEJOR-IDX) TO TRUE
037000        ADD WKS-SEL-MEJOR-VAL TO WKS-TOT-TOTAL(IDX-TOT)
037100     END-IF.
037200 511-SELECCIONA-UNO-E. EXIT.
037300
037400 511A-REVISA-EVENTO SECTION.
037500     IF TOT-EV-NUMERICO(IDX-TOT, IDX-2)
037600        AND NOT TOT-EV-USADO(IDX-TOT, IDX-2)
037700        AND WKS-TOT-EV-VAL(IDX-TOT, IDX-2) > WKS-SEL-MEJOR-VAL
037800        MOVE WKS-TOT-EV-VAL(IDX-TOT, IDX-2) TO WKS-SEL-MEJOR-VAL
037900        MOVE IDX-2 TO WKS-SEL-MEJOR-IDX
038000     END-IF.
038100 511A-REVISA-EVENTO-E. EXIT.
038200
038300*--------> UN REPORTE DE TABLA DE POSICIONES POR CADA SARJA
038400 700-ESCRIBE-ESTANDARTE SECTION.
038500     PERFORM 700A-PROCESA-UNA-SARJA THRU 700A-PROCESA-UNA-SARJA-E
038600         VARYING IDX-SARJA FROM 1 BY 1
038700         UNTIL IDX-SARJA > WKS-TOTAL-SARJAS-CFG.
038800 700-ESCRIBE-ESTANDARTE-E. EXIT.
038900
039000 700A-PROCESA-UNA-SARJA SECTION.
039100     PERFORM 710-ORDENA-SARJA       THRU 710-ORDENA-SARJA-E
039200     PERFORM 720-ASIGNA-RANGOS      THRU 720-ASIGNA-RANGOS-E
039300     PERFORM 730-ESCRIBE-CABECERA-SARJA
039400         THRU 730-ESCRIBE-CABECERA-SARJA-E
039500     PERFORM 740-ESCRIBE-CUERPO-SARJA THRU
039600        740-ESCRIBE-CUERPO-SARJA-E.
039700 700A-PROCESA-UNA-SARJA-E. EXIT.
039800
039900*--------> RECOLECTA LOS SOCIOS DE LA SARJA ACTUAL CON TOTAL Y
040000*          ORDENA SUS PUNTEROS DESCENDENTE POR TOTAL (BURBUJA)
040100 710-ORDENA-SARJA SECTION.
040200     MOVE 0 TO WKS-SEL-SARJA-CNT
040300     PERFORM 710X-RECOLECTA THRU 710X-RECOLECTA-E
040400         VARYING IDX-1 FROM 1 BY 1 UNTIL IDX-1 >
040500            WKS-TOTAL-PARTICIPANTES
040600     IF WKS-SEL-SARJA-CNT > 1
040700        PERFORM 710A-PASADA THRU 710A-PASADA-E
040800           VARYING IDX-2 FROM 1 BY 1
040900           UNTIL IDX-2 > WKS-SEL-SARJA-CNT - 1
041000     END-IF.
041100 710-ORDENA-SARJA-E. EXIT.
041200
041300 710X-RECOLECTA SECTION.
041400     IF WKS-TOT-SERIES(IDX-1) = WKS-CFG-SERIES(IDX-SARJA)
041500        AND TOT-TIENE-PUNTAJE(IDX-1)
041600        ADD 1 TO WKS-SEL-SARJA-CNT
041700        MOVE IDX-1 TO WKS-SEL-SARJA-PUNTERO(WKS-SEL-SARJA-CNT)
041800     END-IF.
041900 710X-RECOLECTA-E. EXIT.
042000
042100 710A-PASADA SECTION.
042200     PERFORM 710B-COMPARA THRU 710B-COMPARA-E
042300         VARYING IDX-3 FROM 1 BY 1
042400         UNTIL IDX-3 > WKS-SEL-SARJA-CNT - IDX-2.
042500 710A-PASADA-E. EXIT.
042600
042700 710B-COMPARA SECTION.
042800     IF WKS-TOT-TOTAL(WKS-SEL-SARJA-PUNTERO(IDX-3)) <
042900        WKS-TOT-TOTAL(WKS-SEL-SARJA-PUNTERO(IDX-3 + 1))
043000        MOVE WKS-SEL-SARJA-PUNTERO(IDX-3)     TO
043100           WKS-SEL-TEMP-PUNTERO
043200        MOVE WKS-SEL-SARJA-PUNTERO(IDX-3 + 1) TO
043300           WKS-SEL-SARJA-PUNTERO(IDX-3)
043400        MOVE WKS-SEL-TEMP-PUNTERO TO
043500           WKS-SEL-SARJA-PUNTERO(IDX-3 + 1)
043600     END-IF.
043700 710B-COMPARA-E. EXIT.
043800
043900*--------> ASIGNA EL RANGO 1,2,3... SEGUN EL ORDEN YA LOGRADO
044000 720-ASIGNA-RANGOS SECTION.
044100     PERFORM 720A-ASIGNA-UNO THRU 720A-ASIGNA-UNO-E
044200         VARYING IDX-3 FROM 1 BY 1 UNTIL IDX-3 >
044300            WKS-SEL-SARJA-CNT.
044400 720-ASIGNA-RANGOS-E. EXIT.
044500
044600 720A-ASIGNA-UNO SECTION.
044700     MOVE IDX-3 TO WKS-TOT-RANGO(WKS-SEL-SARJA-PUNTERO(IDX-3)).
044800 720A-ASIGNA-UNO-E. EXIT.
044900
045000*--------> ENCABEZADO DE LA TABLA DE POSICIONES DE LA SARJA
045100 730-ESCRIBE-CABECERA-SARJA SECTION.
045200     MOVE SPACES TO WKS-LINEA-REPORTE
045300     STRING 'KONEEN KERHO RY / SUUNNISTUSJAOS' DELIMITED BY SIZE
045400         INTO WKS-LINEA-REPORTE
045500     WRITE REG-TOTREP FROM WKS-LINEA-REPORTE AFTER ADVANCING PAGE
045600
045700     MOVE SPACES TO WKS-LINEA-REPORTE
045800     STRING 'SARJAKILPAILU ' WKS-CMP-YEAR DELIMITED BY SIZE
045900         INTO WKS-LINEA-REPORTE
046000     WRITE REG-TOTREP FROM WKS-LINEA-REPORTE AFTER ADVANCING 1
046100        LINE
046200
046300     MOVE SPACES TO WKS-LINEA-REPORTE
046400     MOVE WKS-CMP-MAX-RESULTS TO WKS-CELDA-NUM
046500     STRING WKS-CFG-SERIES(IDX-SARJA) '  ' WKS-CMP-NAME '  '
046600            WKS-CELDA-NUM ' PARASTA' DELIMITED BY SIZE
046700         INTO WKS-LINEA-REPORTE
046800     WRITE REG-TOTREP FROM WKS-LINEA-REPORTE AFTER ADVANCING 1
046900        LINE
047000
047100     MOVE SPACES TO WKS-LINEA-REPORTE
047200     WRITE REG-TOTREP FROM WKS-LINEA-REPORTE AFTER ADVANCING 1
047300        LINE
047400
047500     MOVE SPACES TO WKS-LINEA-REPORTE
047600     MOVE 1 TO WKS-LINEA-PUNTERO
047700     STRING 'NIMI' DELIMITED BY SIZE
047800         INTO WKS-LINEA-REPORTE WITH POINTER WKS-LINEA-PUNTERO
047900     PERFORM 730A-ESCRIBE-NUM-EVENTO THRU
048000        730A-ESCRIBE-NUM-EVENTO-E
048100         VARYING IDX-2 FROM 1 BY 1 UNTIL IDX-2 >
048200            WKS-CMP-NUM-EVENTS
048300     STRING '  YHTEENSA' DELIMITED BY SIZE
048400         INTO WKS-LINEA-REPORTE WITH POINTER WKS-LINEA-PUNTERO
048500     WRITE REG-TOTREP FROM WKS-LINEA-REPORTE AFTER ADVANCING 1
048600        LINE.
048700 730-ESCRIBE-CABECERA-SARJA-E. EXIT.
048800
048900 730A-ESCRIBE-NUM-EVENTO SECTION.
049000     MOVE IDX-2 TO WKS-CELDA-NUM
049100     STRING '  ' WKS-CELDA-NUM DELIMITED BY SIZE
049200         INTO WKS-LINEA-REPORTE WITH POINTER WKS-LINEA-PUNTERO.
049300 730A-ESCRIBE-NUM-EVENTO-E. EXIT.
049400
049500*--------> CUERPO DE LA TABLA DE POSICIONES, UN RENGLON POR SOCIO
049600 740-ESCRIBE-CUERPO-SARJA SECTION.
049700     PERFORM 740A-ESCRIBE-UNA-FILA THRU 740A-ESCRIBE-UNA-FILA-E
049800         VARYING IDX-3 FROM 1 BY 1 UNTIL IDX-3 >
049900            WKS-SEL-SARJA-CNT.
050000 740-ESCRIBE-CUERPO-SARJA-E. EXIT.
050100
050200 740A-ESCRIBE-UNA-FILA SECTION.
050300     MOVE WKS-SEL-SARJA-PUNTERO(IDX-3) TO IDX-TOT
050400     MOVE SPACES TO WKS-LINEA-REPORTE
050500     MOVE 1 TO WKS-LINEA-PUNTERO
050600     MOVE WKS-TOT-RANGO(IDX-TOT) TO WKS-CELDA-NUM
050700     STRING WKS-CELDA-NUM '. ' WKS-TOT-LAST(IDX-TOT) ' '
050800            WKS-TOT-FIRST(IDX-TOT) DELIMITED BY SIZE
050900         INTO WKS-LINEA-REPORTE WITH POINTER WKS-LINEA-PUNTERO
051000     PERFORM 740B-ESCRIBE-UNA-CELDA THRU 740B-ESCRIBE-UNA-CELDA-E
051100         VARYING IDX-2 FROM 1 BY 1 UNTIL IDX-2 >
051200            WKS-CMP-NUM-EVENTS
051300     MOVE WKS-TOT-TOTAL(IDX-TOT) TO WKS-CELDA-NUM4
051400     MOVE WKS-TOT-TOTAL(IDX-TOT) TO WKS-TOTAL-DEBUG-NUM
051500     STRING '  ' WKS-CELDA-NUM4 DELIMITED BY SIZE
051600         INTO WKS-LINEA-REPORTE WITH POINTER WKS-LINEA-PUNTERO
051700     WRITE REG-TOTREP FROM WKS-LINEA-REPORTE AFTER ADVANCING 1
051800        LINE.
051900 740A-ESCRIBE-UNA-FILA-E. EXIT.
052000
052100 740B-ESCRIBE-UNA-CELDA SECTION.
052200     EVALUATE TRUE
052300        WHEN TOT-EV-SIN-DATO(IDX-TOT, IDX-2)
052400           MOVE SPACES TO WKS-CELDA-TXT
052500        WHEN TOT-EV-AJENA(IDX-TOT, IDX-2)
052600           MOVE '     X' TO WKS-CELDA-TXT
052700        WHEN TOT-EV-USADO(IDX-TOT, IDX-2)
052800           MOVE SPACES TO WKS-CELDA-TXT
052900           MOVE WKS-TOT-EV-VAL(IDX-TOT, IDX-2) TO WKS-CELDA-NUM4
053000           STRING WKS-CELDA-NUM4 DELIMITED BY SIZE INTO
053100              WKS-CELDA-TXT
053200        WHEN OTHER
053300           MOVE SPACES TO WKS-CELDA-TXT
053400           MOVE WKS-TOT-EV-VAL(IDX-TOT, IDX-2) TO WKS-CELDA-NUM4
053500           STRING '(' WKS-CELDA-NUM4 ')' DELIMITED BY SIZE
053600               INTO WKS-CELDA-TXT
053700     END-EVALUATE
053800     STRING '  ' WKS-CELDA-TXT DELIMITED BY SIZE
053900         INTO WKS-LINEA-REPORTE WITH POINTER WKS-LINEA-PUNTERO.
054000 740B-ESCRIBE-UNA-CELDA-E. EXIT.
054100
054200*--------> INDICE GENERAL DE LAS SARJAS DE LA TEMPORADA
054300 800-ESCRIBE-INDICE SECTION.
054400     MOVE SPACES TO WKS-LINEA-REPORTE
054500     STRING 'KONEEN KERHO RY / SUUNNISTUSJAOS' DELIMITED BY SIZE
054600         INTO WKS-LINEA-REPORTE
054700     WRITE REG-IDXREP FROM WKS-LINEA-REPORTE AFTER ADVANCING PAGE
054800
054900     MOVE SPACES TO WKS-LINEA-REPORTE
055000     STRING WKS-CMP-NAME DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
055100     WRITE REG-IDXREP FROM WKS-LINEA-REPORTE AFTER ADVANCING 1
055200        LINE
055300
055400     MOVE SPACES TO WKS-LINEA-REPORTE
055500     STRING 'SARJAT ' WKS-CMP-YEAR DELIMITED BY SIZE
055600         INTO WKS-LINEA-REPORTE
055700     WRITE REG-IDXREP FROM WKS-LINEA-REPORTE AFTER ADVANCING 1
055800        LINE
055900
056000     MOVE SPACES TO WKS-LINEA-REPORTE
056100     WRITE REG-IDXREP FROM WKS-LINEA-REPORTE AFTER ADVANCING 1
056200        LINE
056300
056400     PERFORM 800A-ESCRIBE-UNA-SARJA THRU 800A-ESCRIBE-UNA-SARJA-E
056500         VARYING IDX-SARJA FROM 1 BY 1
056600         UNTIL IDX-SARJA > WKS-TOTAL-SARJAS-CFG.
056700 800-ESCRIBE-INDICE-E. EXIT.
056800
056900 800A-ESCRIBE-UNA-SARJA SECTION.
057000     MOVE SPACES TO WKS-LINEA-REPORTE
057100     STRING '  ' WKS-CFG-SERIES(IDX-SARJA) '  TULOSLISTA'
057200         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
057300     WRITE REG-IDXREP FROM WKS-LINEA-REPORTE AFTER ADVANCING 1
057400        LINE.
057500 800A-ESCRIBE-UNA-SARJA-E. EXIT.
057600
057700*--------> CIERRE ORDENADO DE TODOS LOS ARCHIVOS
057800 900-CIERRA-ARCHIVOS SECTION.
057900     CLOSE KKCMPCFG
058000     CLOSE KKPARTIC
058100     CLOSE KKSCREXT
058200     CLOSE KKTOTREP
058300     CLOSE KKIDXREP
058400     DISPLAY 'KKSC020 - PROCESO TERMINADO' UPON CONSOLE.
058500 900-CIERRA-ARCHIVOS-E. EXIT.
