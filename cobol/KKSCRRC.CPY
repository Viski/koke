000100******************************************************************
000200*                 C O P Y   K K S C R R C                       *
000300*------------------------------------------------------------- *
000400* ARCHIVO     : KKSCREXT                                        *
000500* CONTENIDO   : EXTRACTO QUE EL PASO 1 (KKSC010) DEJA PARA EL    *
000600*               PASO 2 (KKSC020) -- UN REGISTRO POR PARTICIPANTE *
000700*               EMPAREJADO (O AJENO) EN CADA EVENTO.  EL PASO 2  *
000800*               SOLO NECESITA SABER CUANTO PUNTAJE OBTUVO EL     *
000900*               SOCIO EN QUE SARJA Y EN QUE EVENTO; EL DETALLE   *
001000*               DE POSICION/TIEMPO/DIFERENCIA YA QUEDO IMPRESO   *
001100*               EN EL REPORTE POR EVENTO QUE ESCRIBE EL PASO 1.  *
001200* HISTORIA    :                                                 *
001300*   14/05/2023 EDRD  PRIMERA VERSION DEL COPY                   * ED230514
001400******************************************************************
001500 01  REG-SCRREC.
001600     05  SCR-EVENT                   PIC 9(02).
001700     05  SCR-SERIES                  PIC X(08).
001800     05  SCR-LAST                    PIC X(20).
001900     05  SCR-FIRST                   PIC X(20).
002000     05  SCR-POINTS-IND              PIC X(01).
002100         88  SCR-PUNTAJE-NUMERICO            VALUE 'N'.
002200         88  SCR-PUNTAJE-SARJA-AJENA         VALUE 'X'.
002300     05  SCR-POINTS-VAL               PIC 9(04).
002400     05  FILLER                      PIC X(25).
