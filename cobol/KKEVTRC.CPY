000100******************************************************************
000200*                 C O P Y   K K E V T R C                       *
000300*------------------------------------------------------------- *
000400* ARCHIVO     : KKEVTDAT                                        *
000500* CONTENIDO   : POR CADA OSAKILPAILU (EVENTO) DE LA TEMPORADA,   *
000600*               EN ESTE ORDEN:                                  *
000700*                  1) UN REGISTRO EVENT-HEADER                  *
000800*                  2) POR CADA SARJA CONFIGURADA, EN EL MISMO    *
000900*                     ORDEN DEL ARCHIVO KKCMPCFG:                *
001000*                       2.1) UN REGISTRO EVENT-SERIES-HEADER     *
001100*                       2.2) N REGISTROS RAW-RESULT-LINE         *
001200*                       2.3) UN REGISTRO MARCADOR FIN-DE-SARJA   *
001300*               LOS CUATRO FORMATOS COMPARTEN EL MISMO AREA DE   *
001400*               REGISTRO (TECNICA DE FORMATOS MULTIPLES BAJO UN  *
001500*               SOLO FD, IGUAL QUE EN TLMATH4/TIMATH2 DE MORAS1) *
001600*               EL PROGRAMA DISTINGUE CADA FORMATO POR EL PASO   *
001700*               EN QUE VA SU MAQUINA DE ESTADOS DE LECTURA, NO   *
001800*               POR UN CAMPO INDICADOR EXPLICITO -- SALVO EL     *
001900*               MARCADOR FIN-DE-SARJA, QUE SE RECONOCE PORQUE    *
002000*               SUS PRIMEROS 4 BYTES SON "****".                *
002100* HISTORIA    :                                                 *
002200*   10/05/2023 EDRD  PRIMERA VERSION DEL COPY                   * ED230510
002300*   03/11/2023 EDRD  TCK-4512 SE AGREGA EL MARCADOR DE FIN DE    *TCK-4512
002400*                    SARJA COMO FORMATO PROPIO EN VEZ DE USAR    *TCK-4512
002500*                    UNA LINEA EN BLANCO (SE CONFUNDIA CON UN    *TCK-4512
002600*                    NO-FINALIZADO SIN TIEMPO)                  * TCK-4512
002700******************************************************************
002800 01  REG-EVTHDR.
002900     05  EVT-NUMBER                  PIC 9(02).
003000     05  EVT-LOCATION                PIC X(30).
003100     05  EVT-DATE                    PIC X(10).
003200     05  EVT-ORGANIZER               PIC X(25).
003300     05  EVT-REV-NAMES               PIC X(01).
003400         88  EVT-NOMBRES-INVERTIDOS          VALUE 'Y'.
003500         88  EVT-NOMBRES-NORMALES            VALUE 'N'.
003600     05  FILLER                      PIC X(32).
003700
003800 01  REG-EVSHDR.
003900     05  EVS-SERIES                  PIC X(08).
004000     05  EVS-TRACK                   PIC X(15).
004100     05  EVS-LENGTH                  PIC X(10).
004200     05  FILLER                      PIC X(67).
004300
004400 01  REG-RAWRES.
004500     05  RAW-POSITION                PIC X(04).
004600     05  RAW-NAME-1                  PIC X(20).
004700     05  RAW-NAME-2                  PIC X(20).
004800     05  RAW-TEAM                    PIC X(25).
004900     05  RAW-TIME                    PIC X(08).
005000     05  FILLER                      PIC X(23).
005100
005200 01  REG-EVTMARK.
005300     05  MARK-INDICADOR              PIC X(04).
005400         88  MARK-FIN-DE-SARJA               VALUE '****'.
005500     05  FILLER                      PIC X(96).
