000100******************************************************************
000200*                 C O P Y   K K C F G R C                       *
000300*------------------------------------------------------------- *
000400* ARCHIVO     : KKCMPCFG                                        *
000500* CONTENIDO   : PRIMER REGISTRO = PARAMETROS GENERALES DE LA     *
000600*               TEMPORADA (COMPETITION-CONFIG); LOS REGISTROS    *
000700*               SIGUIENTES = UNO POR CADA SARJA CONFIGURADA      *
000800*               (SERIES-CONFIG).  EL PROGRAMA QUE LEE ESTE       *
000900*               ARCHIVO SABE CUAL ES CUAL POR POSICION DE        *
001000*               LECTURA, NO POR UN CAMPO INDICADOR.              *
001100* HISTORIA    :                                                 *
001200*   10/05/2023 EDRD  PRIMERA VERSION DEL COPY                   * ED230510
001300*   22/09/2023 EDRD  TCK-4471 SE AGREGA FILLER DE RELLENO PARA   *TCK-4471
001400*                    DEJAR LOS DOS REGISTROS A 80 POSICIONES     *TCK-4471
001500******************************************************************
001600 01  REG-CMPCFG.
001700     05  CMP-NAME                    PIC X(20).
001800     05  CMP-YEAR                    PIC 9(04).
001900     05  CMP-NUM-EVENTS              PIC 9(02).
002000     05  CMP-MAX-RESULTS             PIC 9(02).
002100     05  FILLER                      PIC X(52).
002200
002300 01  REG-SERCFG.
002400     05  CFG-SERIES                  PIC X(08).
002500     05  CFG-THRESHOLD               PIC 9(02).
002600     05  CFG-REF-POSITION            PIC 9(02).
002700     05  FILLER                      PIC X(68).
