000100******************************************************************
000200* FECHA       : 10/05/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : KONEEN KERHO - SUUNNISTUSJAOS                    *
000500* PROGRAMA    : KKSC010                                          *
000600* TIPO        : BATCH - PASO 1 DE 2                              *
000700* DESCRIPCION : LEE EL ARCHIVO DE EVENTOS (OSAKILPAILU) DE LA    *
000800*             : SARJAKILPAILU, EMPAREJA A LOS CORREDORES CON EL  *
000900*             : PADRON DE SOCIOS POR SARJA, CALCULA EL PUNTAJE   *
001000*             : DE CADA UNO SEGUN EL REGLAMENTO DEL CLUB Y       *
001100*             : ESCRIBE EL REPORTE DE RESULTADOS POR EVENTO Y    *
001200*             : SARJA.  DEJA UN EXTRACTO (KKSCREXT) PARA QUE EL  *
001300*             : PASO 2 (KKSC020) ACUMULE LOS TOTALES DE TEMPORADA*
001400* ARCHIVOS    : KKCMPCFG=E, KKPARTIC=E, KKEVTDAT=E, KKEVTREP=S,  *
001500*             : KKSCREXT=S                                       *
001600* ACCION (ES) : NO APLICA (CORRIDA UNICA POR TEMPORADA)          *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : DD/MM/AAAA                                       *
001900* BPM/RATIONAL: 240915                                           *
002000* NOMBRE      : CALCULO DE PUNTAJE POR EVENTO - SARJAKILPAILU    *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    KKSC010.
002400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION.  KONEEN KERHO RY - SUUNNISTUSJAOS.
002600 DATE-WRITTEN.  10/05/1986.
002700 DATE-COMPILED.
002800 SECURITY.      USO INTERNO DEL CLUB - NO DISTRIBUIR.
002900******************************************************************
003000*                    H I S T O R I A L   D E   C A M B I O S     *
003100*----------------------------------------------------------------*
003200*   10/05/1986 EDRD  VERSION INICIAL. LEE CONFIGURACION, PADRON  *ED860510
003300*                    Y ARCHIVO DE EVENTOS; CALCULA PUNTAJE BASE  *ED860510
003400*                    A 10 SEGUNDOS POR PUNTO.                   * ED860510
003500*   02/09/1986 EDRD  SE AGREGA LA REGLA DEL TOPE DEL GANADOR     *ED860902
003600*                    (REESCALA A 50 SEG/PUNTO CUANDO EL GANADOR  *ED860902
003700*                    PASA DE 1050).                              *ED860902
003800*   14/03/1987 EDRD  SE AGREGA DETECCION DE CORREDORES DE SARJA  *ED870314
003900*                    AJENA (PUNTAJE "X") Y SU INCLUSION EN EL    *ED870314
004000*                    REPORTE DE LA SARJA DONDE CORRIERON.        *ED870314
004100*   29/11/1987 EDRD  SE AGREGA BUSQUEDA DE PARECIDOS (LCS) PARA  *ED871129
004200*                    AVISAR DE POSIBLES ERRORES DE TIPEO EN EL   *ED871129
004300*                    LISTADO PUBLICADO POR EL ORGANIZADOR.       *ED871129
004400*   06/06/1989 EDRD  CORRECCION: EL PISO DE 500 PUNTOS NO SE     *ED890606
004500*                    APLICABA A LOS QUE QUEDABAN BAJO CERO TRAS  *ED890606
004600*                    LA REESCALA DEL GANADOR.                   * ED890606
004700*   21/01/1991 EDRD  SE AGREGA EL EXTRACTO KKSCREXT PARA EL      *ED910121
004800*                    PASO 2; ANTES LOS TOTALES SE CALCULABAN     *ED910121
004900*                    A MANO CON LOS REPORTES IMPRESOS.           *ED910121
005000*   17/08/1994 EDRD  SE VALIDA QUE UNA SARJA SIN EMPAREJADOS NO  *ED940817
005100*                    PRODUZCA REPORTE NI EXTRACTO (REQ. JUNTA    *ED940817
005200*                    DIRECTIVA, ACTA 94-11).                    * ED940817
005300*   02/02/1998 EDRD  Y2K: WKS-CMP-YEAR Y WKS-EVT SE REVISARON;   *ED980202
005400*                    YA ERAN PIC 9(04), SIN CAMBIO DE TAMANO.    *ED980202
005500*   11/11/1998 JMPM  REVISION Y2K FORMAL - SIN HALLAZGOS.        *JM981111
005600*                    FIRMADO CONTROL DE CALIDAD.                * JM981111
005700*   23/06/2001 EDRD  TCK-1102 CORRIGE REDONDEO DE LA ESCALA DEL  *TCK-1102
005800*                    GANADOR A 6 DECIMALES SEGUN RECLAMO DE LA   *TCK-1102
005900*                    SARJA LONG.                                 *TCK-1102
006000*   09/09/2006 LVCH  TCK-2241 SE AGREGA VALIDACION DE LINEA      *TCK-2241
006100*                    DUPLICADA EN EL LISTADO CRUDO (ERROR FATAL).*TCK-2241
006200*   30/01/2013 EDRD  TCK-3360 SOPORTE PARA LA SARJA SEUDO        *TCK-3360
006300*                    "UNKNOWN" (SOLO BITACORA, NUNCA PUNTAJE).   *TCK-3360
006400*   03/11/2023 EDRD  TCK-4512 EL MARCADOR DE FIN DE SARJA PASA A *TCK-4512
006500*                    SER UN REGISTRO PROPIO ("****").           * TCK-4512
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT KKCMPCFG  ASSIGN TO KKCMPCFG
007500                      FILE STATUS IS FS-KKCMPCFG.
007600
007700     SELECT KKPARTIC  ASSIGN TO KKPARTIC
007800                      FILE STATUS IS FS-KKPARTIC.
007900
008000     SELECT KKEVTDAT  ASSIGN TO KKEVTDAT
008100                      FILE STATUS IS FS-KKEVTDAT.
008200
008300     SELECT KKEVTREP  ASSIGN TO KKEVTREP
008400                      FILE STATUS IS FS-KKEVTREP.
008500
008600     SELECT KKSCREXT  ASSIGN TO KKSCREXT
008700                      FILE STATUS IS FS-KKSCREXT.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100******************************************************************
009200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009300******************************************************************
009400*   PARAMETROS GENERALES DE TEMPORADA Y POR SARJA
009500 FD  KKCMPCFG.
009600     COPY KKCFGRC.
009700*   PADRON DE SOCIOS INSCRITOS POR SARJA
009800 FD  KKPARTIC.
009900     COPY KKPARTRC.
010000*   EVENTOS DE LA TEMPORADA (CABECERAS, SARJAS Y LISTADOS CRUDOS)
010100 FD  KKEVTDAT.
010200     COPY KKEVTRC.
010300*   REPORTE IMPRESO POR EVENTO Y SARJA
010400 FD  KKEVTREP.
010600 01  REG-EVTREP                      PIC X(132).
010700*   EXTRACTO PARA EL PASO 2 (ACUMULADO DE TEMPORADA)
010800 FD  KKSCREXT.
010900     COPY KKSCRRC.
011000******************************************************************
011100 WORKING-STORAGE SECTION.
011120******************************************************************
011140*                 ESCALARES SUELTOS (VIEJA COSTUMBRE DE LA CASA) *
011160******************************************************************
011180 77  WKS-PROGRAMA                 PIC X(08) VALUE 'KKSC010'.
011200 77  WKS-FIN-EVENTOS              PIC X(01) VALUE 'N'.
011210     88  FIN-DE-EVENTOS                      VALUE 'Y'.
011220 77  WKS-FIN-SARJA                PIC X(01) VALUE 'N'.
011230     88  FIN-DE-SARJA-ACTUAL                 VALUE 'Y'.
011240 77  WKS-SARJA-VACIA              PIC X(01) VALUE 'N'.
011250     88  SARJA-SIN-PARTICIPANTES             VALUE 'Y'.
011300******************************************************************
011400*                 VARIABLES DE FILE STATUS                       *
011500******************************************************************
011600 01  FS-KKCMPCFG                     PIC 9(02) VALUE ZEROS.
011700 01  FS-KKPARTIC                     PIC 9(02) VALUE ZEROS.
011800 01  FS-KKEVTDAT                     PIC 9(02) VALUE ZEROS.
011900 01  FS-KKEVTREP                     PIC 9(02) VALUE ZEROS.
012000 01  FS-KKSCREXT                     PIC 9(02) VALUE ZEROS.
013300******************************************************************
013400*                 CONTADORES E INDICES (COMP)                    *
013500******************************************************************
013600 01  WKS-CONTADORES.
013700     05  WKS-TOTAL-SARJAS-CFG        PIC 9(02) COMP VALUE ZEROS.
013800     05  WKS-TOTAL-PARTICIPANTES     PIC 9(04) COMP VALUE ZEROS.
013900     05  WKS-TOTAL-FINISHERS         PIC 9(03) COMP VALUE ZEROS.
014000     05  WKS-TOTAL-RESULTADOS        PIC 9(03) COMP VALUE ZEROS.
014100     05  WKS-EVENTOS-PROCESADOS      PIC 9(02) COMP VALUE ZEROS.
014200     05  WKS-REG-EXTRACTO-ESCRITOS   PIC 9(05) COMP VALUE ZEROS.
014300     05  IDX-1                       PIC 9(04) COMP VALUE ZEROS.
014400     05  IDX-2                       PIC 9(04) COMP VALUE ZEROS.
014500     05  IDX-SARJA                   PIC 9(02) COMP VALUE ZEROS.
014600     05  IDX-OTRA                    PIC 9(02) COMP VALUE ZEROS.
014700******************************************************************
014800*          CABECERA DE TEMPORADA (LEIDA UNA SOLA VEZ)            *
014900******************************************************************
015000 01  WKS-CMP-GENERAL.
015100     05  WKS-CMP-NAME                PIC X(20).
015200     05  WKS-CMP-YEAR                PIC 9(04).
015300     05  WKS-CMP-NUM-EVENTS          PIC 9(02).
015400     05  WKS-CMP-MAX-RESULTS         PIC 9(02).
015500*     AÑO DE PROCESO EN DOS PRESENTACIONES -- SE DEJO DE LA       ED980202
015600*     REVISION Y2K DE 1998, YA NO SE USA EN NINGUN REPORTE        ED980202
015700 01  WKS-ANIO-PROCESO-CAMPO.
015800     05  WKS-ANIO-PROCESO-4          PIC 9(04).
015900 01  WKS-ANIO-PROCESO-ALT REDEFINES WKS-ANIO-PROCESO-CAMPO.
016000     05  FILLER                      PIC 9(02).
016100     05  WKS-ANIO-PROCESO-2          PIC 9(02).
016200******************************************************************
016300*          CABECERA DE EVENTO Y DE SARJA EN CURSO                *
016400******************************************************************
016500 01  WKS-EVENTO-ACTUAL.
016600     05  WKS-EVT-NUMBER              PIC 9(02).
016700     05  WKS-EVT-LOCATION            PIC X(30).
016800     05  WKS-EVT-DATE                PIC X(10).
016900     05  WKS-EVT-ORGANIZER           PIC X(25).
017000     05  WKS-EVT-REV-NAMES           PIC X(01).
017100         88  NOMBRES-INVERTIDOS               VALUE 'Y'.
017200
017300 01  WKS-SARJA-ACTUAL.
017400     05  WKS-EVS-SERIES              PIC X(08).
017500     05  WKS-EVS-TRACK               PIC X(15).
017600     05  WKS-EVS-LENGTH              PIC X(10).
017700******************************************************************
017800*     TABLA DE SARJAS CONFIGURADAS (COPY KKCFGRC, REG-SERCFG)    *
017900******************************************************************
018000 01  WKS-TABLA-CFG.
018100     05  WKS-CFG-ENTRY OCCURS 1 TO 20 TIMES
018200             DEPENDING ON WKS-TOTAL-SARJAS-CFG
018300             INDEXED BY IDX-CFG.
018400         10  WKS-CFG-SERIES          PIC X(08).
018500         10  WKS-CFG-THRESHOLD       PIC 9(02).
018600         10  WKS-CFG-REF-POSITION    PIC 9(02).
018700******************************************************************
018800*     TABLA DE SOCIOS INSCRITOS (PADRON COMPLETO, TODAS SARJAS)  *
018900******************************************************************
019000 01  WKS-TABLA-PART.
019100     05  WKS-PART-ENTRY OCCURS 1 TO 600 TIMES
019200             DEPENDING ON WKS-TOTAL-PARTICIPANTES
019300             INDEXED BY IDX-PART.
019400         10  WKS-PART-SERIES         PIC X(08).
019500         10  WKS-PART-FIRST          PIC X(20).
019600         10  WKS-PART-LAST           PIC X(20).
019700******************************************************************
019800*     TABLA DE CORREDORES DEL LISTADO CRUDO DE LA SARJA ACTUAL   *
019900******************************************************************
020000 01  WKS-TABLA-FINISH.
020100     05  WKS-FIN-ENTRY OCCURS 1 TO 300 TIMES
020200             DEPENDING ON WKS-TOTAL-FINISHERS
020300             INDEXED BY IDX-FIN.
020400         10  WKS-FIN-NAME-1          PIC X(20).
020500         10  WKS-FIN-NAME-2          PIC X(20).
020600         10  WKS-FIN-TEAM            PIC X(25).
020700         10  WKS-FIN-TIME-SECS       PIC 9(05) COMP.
020800         10  WKS-FIN-SIN-TIEMPO      PIC X(01) VALUE 'N'.
020900             88  FIN-SIN-TIEMPO                VALUE 'Y'.
021000         10  WKS-FIN-USADO           PIC X(01) VALUE 'N'.
021100             88  FIN-YA-EMPAREJADO             VALUE 'Y'.
021200******************************************************************
021300*  TABLA DE RESULTADOS FUSIONADOS (PROPIOS + SARJA AJENA) PARA   *
021400*  EL CALCULO DE PUNTOS, EL REPORTE Y EL EXTRACTO DE ESTA SARJA  *
021500******************************************************************
021600 01  WKS-TABLA-RESULT.
021700     05  WKS-RES-ENTRY OCCURS 1 TO 300 TIMES
021800             DEPENDING ON WKS-TOTAL-RESULTADOS
021900             INDEXED BY IDX-RES.
022000         10  WKS-RES-LAST            PIC X(20).
022100         10  WKS-RES-FIRST           PIC X(20).
022200         10  WKS-RES-TEAM            PIC X(25).
022300         10  WKS-RES-TIME-SECS       PIC 9(05) COMP.
022400         10  WKS-RES-SIN-TIEMPO      PIC X(01) VALUE 'N'.
022500         10  WKS-RES-TIMEDIFF        PIC S9(05) COMP VALUE ZEROS.
022600         10  WKS-RES-POINTS-IND      PIC X(01) VALUE 'N'.
022700         10  WKS-RES-POINTS-VAL      PIC 9(04) VALUE ZEROS.
022800         10  WKS-RES-POSITION        PIC X(04) VALUE SPACES.
022900         10  WKS-RES-HOME-SERIES     PIC X(08).
023000*     AREA PUENTE PARA INTERCAMBIAR DOS RENGLONES AL ORDENAR
023100 01  WKS-RES-TEMP.
023200     05  WKS-TMP-LAST                PIC X(20).
023300     05  WKS-TMP-FIRST               PIC X(20).
023400     05  WKS-TMP-TEAM                PIC X(25).
023500     05  WKS-TMP-TIME-SECS           PIC 9(05) COMP.
023600     05  WKS-TMP-SIN-TIEMPO          PIC X(01).
023700     05  WKS-TMP-TIMEDIFF            PIC S9(05) COMP.
023800     05  WKS-TMP-POINTS-IND          PIC X(01).
023900     05  WKS-TMP-POINTS-VAL          PIC 9(04).
024000     05  WKS-TMP-POSITION            PIC X(04).
024100     05  WKS-TMP-HOME-SERIES         PIC X(08).
024200******************************************************************
024300*          CAMPOS DE APOYO PARA ORDENAR LA TABLA DE RESULTADOS   *
024400******************************************************************
024500 01  WKS-ORDEN-CAMPOS.
024600     05  WKS-CLAVE-A                 PIC 9(05) COMP.
024700     05  WKS-CLAVE-B                 PIC 9(05) COMP.
024800******************************************************************
024900*            CAMPOS DE APOYO PARA EL CALCULO DE PUNTOS           *
025000******************************************************************
025100 01  WKS-CALC-PUNTOS.
025200     05  WKS-CALC-REF-TIME           PIC 9(05) COMP.
025300     05  WKS-CALC-WINNER-TIME        PIC 9(05) COMP.
025400     05  WKS-CALC-WINNER-IDX         PIC 9(04) COMP VALUE 1.
025500     05  WKS-CALC-REF-IDX            PIC 9(04) COMP VALUE 1.
025600     05  WKS-CALC-ESCALA             PIC 9(04)V999999 COMP-3
025700                                                VALUE 10.
025800     05  WKS-CALC-WINNER-BASE-PTS    PIC S9(05) COMP.
025900     05  WKS-CALC-DELTA              PIC S9(05)V999999 COMP-3.
026000     05  WKS-CALC-PUNTOS-CALC        PIC S9(05) COMP.
026100*     VISTA ALFA DEL PUNTAJE CALCULADO -- VIEJA COSTUMBRE DE LA
026200*     CASA PARA REVISAR EL CAMPO BINARIO EN VOLCADOS DE PRUEBA
026300 01  WKS-CALC-PUNTOS-DEBUG-CAMPO.
026400     05  WKS-CALC-PUNTOS-DEBUG-NUM   PIC S9(05) COMP.
026500 01  WKS-CALC-PUNTOS-DEBUG-ALT REDEFINES
026600    WKS-CALC-PUNTOS-DEBUG-CAMPO.
026700     05  WKS-CALC-PUNTOS-DEBUG-ALFA  PIC X(04).
026800******************************************************************
026900*     CAMPOS DE APOYO PARA LA INTERPRETACION DEL TIEMPO CRUDO    *
027000******************************************************************
027100 01  WKS-TIEMPO-TEXTO.
027200     05  WKS-TIEMPO-PARTE-1          PIC X(02).
027300     05  FILLER                      PIC X(01).
027400     05  WKS-TIEMPO-PARTE-2          PIC X(02).
027500     05  FILLER                      PIC X(01).
027600     05  WKS-TIEMPO-PARTE-3          PIC X(02).
027700 01  WKS-TIEMPO-TEXTO-CORTO REDEFINES WKS-TIEMPO-TEXTO.
027800     05  WKS-TIEMPO-MIN              PIC X(02).
027900     05  FILLER                      PIC X(01).
028000     05  WKS-TIEMPO-SEG              PIC X(02).
028100     05  FILLER                      PIC X(03).
028200
028300 01  WKS-TIEMPO-NUMEROS.
028400     05  WKS-TIEMPO-H                PIC 9(02) VALUE ZEROS.
028500     05  WKS-TIEMPO-M                PIC 9(02) VALUE ZEROS.
028600     05  WKS-TIEMPO-S                PIC 9(02) VALUE ZEROS.
028700     05  WKS-CONTADOR-PUNTOS         PIC 9(01) COMP VALUE ZEROS.
028800******************************************************************
028900*    CAMPOS PARA EL FORMATEO DE TIEMPO Y DIFERENCIA DE TIEMPO    *
029000******************************************************************
029100 01  WKS-FMT-CAMPOS.
029200     05  WKS-FMT-SECOS-REST          PIC 9(05) COMP.
029300     05  WKS-FMT-H                   PIC 9(02) COMP.
029400     05  WKS-FMT-M                   PIC 9(02) COMP.
029500     05  WKS-FMT-S                   PIC 9(02) COMP.
029600     05  WKS-FMT-H-TXT1              PIC 9(01).
029700     05  WKS-FMT-H-TXT2              PIC 9(02).
029800     05  WKS-FMT-M-TXT1              PIC 9(01).
029900     05  WKS-FMT-M-TXT2              PIC 9(02).
030000     05  WKS-FMT-S-TXT2              PIC 9(02).
030100     05  WKS-FMT-SIGNO                PIC X(01).
030200     05  WKS-FMT-VALOR-ABS            PIC 9(05) COMP.
030300     05  WKS-FMT-ES-NEGATIVO          PIC X(01).
030400     05  WKS-FMT-RESULTADO-TIEMPO     PIC X(08) VALUE SPACES.
030500     05  WKS-FMT-RESULTADO-DIFER      PIC X(08) VALUE SPACES.
030600******************************************************************
030700*       CAMPOS DE APOYO PARA EL EMPAREJAMIENTO DE SOCIOS         *
030800******************************************************************
030900 01  WKS-MATCH-CAMPOS.
031000     05  WKS-MATCH-CLAVE-1           PIC X(20).
031100     05  WKS-MATCH-CLAVE-2           PIC X(20).
031200     05  WKS-MATCH-ENCONTRADO        PIC X(01) VALUE 'N'.
031300         88  MATCH-OK                         VALUE 'Y'.
031400******************************************************************
031500*   CAMPOS Y TABLA PARA LA BUSQUEDA DE PARECIDOS (LCS - 80%)     *
031600******************************************************************
031700 01  WKS-LCS-CAMPOS.
031800     05  WKS-LCS-CADENA-A            PIC X(40).
031900     05  WKS-LCS-CADENA-B            PIC X(40).
032000     05  WKS-LCS-LEN-A               PIC 9(02) COMP.
032100     05  WKS-LCS-LEN-B               PIC 9(02) COMP.
032200     05  WKS-LCS-I                   PIC 9(02) COMP.
032300     05  WKS-LCS-J                   PIC 9(02) COMP.
032400     05  WKS-LCS-LARGO               PIC 9(02) COMP.
032500     05  WKS-LCS-MAYOR-LEN           PIC 9(02) COMP.
032600     05  WKS-LCS-RATIO               PIC 9V999 COMP-3.
032700     05  WKS-LCS-UMBRAL              PIC 9V999 COMP-3 VALUE 0.800.
032800 01  WKS-LCS-DP.
032900     05  WKS-LCS-FILA OCCURS 41 TIMES.
033000         10  WKS-LCS-CELDA OCCURS 41 TIMES PIC 9(02) COMP.
033100******************************************************************
033200*              LINEA DE IMPRESION DEL REPORTE POR EVENTO         *
033300******************************************************************
033400 01  WKS-LINEA-REPORTE               PIC X(132) VALUE SPACES.
033500 01  WKS-LINEA-EDITADA.
033600     05  WKS-LIN-POSICION            PIC X(04).
033700     05  FILLER                      PIC X(02) VALUE SPACES.
033800     05  WKS-LIN-APELLIDO            PIC X(20).
033900     05  FILLER                      PIC X(02) VALUE SPACES.
034000     05  WKS-LIN-NOMBRE              PIC X(20).
034100     05  FILLER                      PIC X(02) VALUE SPACES.
034200     05  WKS-LIN-EQUIPO              PIC X(25).
034300     05  FILLER                      PIC X(02) VALUE SPACES.
034400     05  WKS-LIN-TIEMPO              PIC X(08).
034500     05  FILLER                      PIC X(02) VALUE SPACES.
034600     05  WKS-LIN-DIFER               PIC X(08).
034700     05  FILLER                      PIC X(02) VALUE SPACES.
034800     05  WKS-LIN-PUNTOS              PIC X(04).
034900     05  FILLER                      PIC X(33) VALUE SPACES.
035000******************************************************************
035100 PROCEDURE DIVISION.
035200******************************************************************
035300 000-PRINCIPAL SECTION.
035400     PERFORM 100-ABRIR-ARCHIVOS      THRU 100-ABRIR-ARCHIVOS-E
035500     PERFORM 110-VERIFICA-APERTURA   THRU 110-VERIFICA-APERTURA-E
035600     PERFORM 200-CARGA-CONFIGURACION THRU
035700        200-CARGA-CONFIGURACION-E
035800     PERFORM 300-CARGA-PARTICIPANTES THRU
035900        300-CARGA-PARTICIPANTES-E
036000     PERFORM 400-PROCESA-EVENTOS     THRU 400-PROCESA-EVENTOS-E
036100     PERFORM 900-CIERRA-ARCHIVOS     THRU 900-CIERRA-ARCHIVOS-E
036200     STOP RUN.
036300 000-PRINCIPAL-E. EXIT.
036400
036500*--------> APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA
036600 100-ABRIR-ARCHIVOS SECTION.
036700     OPEN INPUT  KKCMPCFG
036800     OPEN INPUT  KKPARTIC
036900     OPEN INPUT  KKEVTDAT
037000     OPEN OUTPUT KKEVTREP
037100     OPEN OUTPUT KKSCREXT.
037200 100-ABRIR-ARCHIVOS-E. EXIT.
037300
037400*--------> VERIFICA QUE TODOS LOS ARCHIVOS ABRIERON CORRECTAMENTE
037500 110-VERIFICA-APERTURA SECTION.
037600     IF FS-KKCMPCFG NOT = 0 OR FS-KKPARTIC NOT = 0 OR
037700        FS-KKEVTDAT NOT = 0 OR FS-KKEVTREP NOT = 0 OR
037800        FS-KKSCREXT NOT = 0
037900        DISPLAY '==================================' UPON CONSOLE
038000        DISPLAY 'KKSC010 - ERROR AL ABRIR ARCHIVOS' UPON CONSOLE
038100        DISPLAY 'FS KKCMPCFG = ' FS-KKCMPCFG UPON CONSOLE
038200        DISPLAY 'FS KKPARTIC = ' FS-KKPARTIC UPON CONSOLE
038300        DISPLAY 'FS KKEVTDAT = ' FS-KKEVTDAT UPON CONSOLE
038400        DISPLAY 'FS KKEVTREP = ' FS-KKEVTREP UPON CONSOLE
038500        DISPLAY 'FS KKSCREXT = ' FS-KKSCREXT UPON CONSOLE
038600        MOVE 91 TO RETURN-CODE
038700        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
038800        STOP RUN
038900     END-IF.
039000 110-VERIFICA-APERTURA-E. EXIT.
039100
039200*--------> CARGA LA CONFIGURACION GENERAL Y POR SARJA
039300 200-CARGA-CONFIGURACION SECTION.
039400     READ KKCMPCFG
039500         AT END
039600             DISPLAY 'KKSC010 - KKCMPCFG VACIO' UPON CONSOLE
039700             MOVE 91 TO RETURN-CODE
039800             PERFORM 900-CIERRA-ARCHIVOS THRU
039900                900-CIERRA-ARCHIVOS-E
040000             STOP RUN
040100     END-READ
040200     MOVE CMP-NAME       TO WKS-CMP-NAME
040300     MOVE CMP-YEAR       TO WKS-CMP-YEAR
040400     MOVE CMP-NUM-EVENTS TO WKS-CMP-NUM-EVENTS
040500     MOVE CMP-MAX-RESULTS TO WKS-CMP-MAX-RESULTS
040600     MOVE WKS-CMP-YEAR   TO WKS-ANIO-PROCESO-4
040700     PERFORM 210-LEE-UNA-SARJA-CFG THRU 210-LEE-UNA-SARJA-CFG-E
040800         UNTIL FS-KKCMPCFG NOT = 0
040900     DISPLAY 'KKSC010 - SARJAS CONFIGURADAS: '
041000             WKS-TOTAL-SARJAS-CFG UPON CONSOLE.
041100 200-CARGA-CONFIGURACION-E. EXIT.
041200
041300 210-LEE-UNA-SARJA-CFG SECTION.
041400     READ KKCMPCFG
041500         AT END
041600             CONTINUE
041700         NOT AT END
041800             ADD 1 TO WKS-TOTAL-SARJAS-CFG
041900             MOVE CFG-SERIES       TO
042000                WKS-CFG-SERIES(WKS-TOTAL-SARJAS-CFG)
042100             MOVE CFG-THRESHOLD    TO
042200                WKS-CFG-THRESHOLD(WKS-TOTAL-SARJAS-CFG)
042300             MOVE CFG-REF-POSITION TO
042400                WKS-CFG-REF-POSITION(WKS-TOTAL-SARJAS-CFG)
042500     END-READ.
042600 210-LEE-UNA-SARJA-CFG-E. EXIT.
042700
042800*--------> CARGA EL PADRON DE SOCIOS (TODAS LAS SARJAS Y UNKNOWN)
042900 300-CARGA-PARTICIPANTES SECTION.
043000     PERFORM 310-LEE-UN-PARTICIPANTE THRU
043100        310-LEE-UN-PARTICIPANTE-E
043200         UNTIL FS-KKPARTIC NOT = 0
043300     DISPLAY 'KKSC010 - SOCIOS CARGADOS: '
043400             WKS-TOTAL-PARTICIPANTES UPON CONSOLE.
043500 300-CARGA-PARTICIPANTES-E. EXIT.
043600
043700 310-LEE-UN-PARTICIPANTE SECTION.
043800     READ KKPARTIC
043900         AT END
044000             CONTINUE
044100         NOT AT END
044200             ADD 1 TO WKS-TOTAL-PARTICIPANTES
044300             MOVE PART-SERIES TO
044400                WKS-PART-SERIES(WKS-TOTAL-PARTICIPANTES)
044500             MOVE PART-FIRST  TO
044600                WKS-PART-FIRST(WKS-TOTAL-PARTICIPANTES)
044700             MOVE PART-LAST   TO
044800                WKS-PART-LAST(WKS-TOTAL-PARTICIPANTES)
044900     END-READ.
045000 310-LEE-UN-PARTICIPANTE-E. EXIT.
045100
045200*--------> RECORRE TODOS LOS EVENTOS EN ORDEN ASCENDENTE
045300 400-PROCESA-EVENTOS SECTION.
045400     PERFORM 410-LEE-CABECERA-EVENTO THRU
045500        410-LEE-CABECERA-EVENTO-E
045600     PERFORM 420-PROCESA-TODAS-SARJAS THRU
045700        420-PROCESA-TODAS-SARJAS-E
045800         VARYING IDX-SARJA FROM 1 BY 1
045900         UNTIL FIN-DE-EVENTOS OR IDX-SARJA > WKS-TOTAL-SARJAS-CFG
046000     PERFORM 430-SIGUIENTE-EVENTO THRU 430-SIGUIENTE-EVENTO-E
046100         UNTIL FIN-DE-EVENTOS.
046200 400-PROCESA-EVENTOS-E. EXIT.
046300
046400 430-SIGUIENTE-EVENTO SECTION.
046500     PERFORM 410-LEE-CABECERA-EVENTO THRU
046600        410-LEE-CABECERA-EVENTO-E
046700     IF NOT FIN-DE-EVENTOS
046800        PERFORM 420-PROCESA-TODAS-SARJAS THRU
046900           420-PROCESA-TODAS-SARJAS-E
047000           VARYING IDX-SARJA FROM 1 BY 1
047100           UNTIL FIN-DE-EVENTOS OR IDX-SARJA >
047200              WKS-TOTAL-SARJAS-CFG
047300     END-IF.
047400 430-SIGUIENTE-EVENTO-E. EXIT.
047500
047600*--------> LEE LA CABECERA DE UN EVENTO (EVENT-HEADER)
047700 410-LEE-CABECERA-EVENTO SECTION.
047800     READ KKEVTDAT
047900         AT END
048000             SET FIN-DE-EVENTOS TO TRUE
048100         NOT AT END
048200             MOVE EVT-NUMBER     TO WKS-EVT-NUMBER
048300             MOVE EVT-LOCATION   TO WKS-EVT-LOCATION
048400             MOVE EVT-DATE       TO WKS-EVT-DATE
048500             MOVE EVT-ORGANIZER  TO WKS-EVT-ORGANIZER
048600             MOVE EVT-REV-NAMES  TO WKS-EVT-REV-NAMES
048700             ADD 1 TO WKS-EVENTOS-PROCESADOS
048800             DISPLAY 'KKSC010 - PROCESANDO EVENTO '
048900                     WKS-EVT-NUMBER ' ' WKS-EVT-LOCATION
049000                     UPON CONSOLE
049100     END-READ.
049200 410-LEE-CABECERA-EVENTO-E. EXIT.
049300
049400*--------> ENCABEZA, CARGA Y PUNTEA UNA SARJA DEL EVENTO ACTUAL
049500 420-PROCESA-TODAS-SARJAS SECTION.
049600     PERFORM 421-LEE-CABECERA-SARJA THRU 421-LEE-CABECERA-SARJA-E
049700     PERFORM 422-CARGA-RESULTADOS-CRUDOS
049800         THRU 422-CARGA-RESULTADOS-CRUDOS-E
049900     MOVE 'N' TO WKS-SARJA-VACIA
050000     PERFORM 425-EMPAREJA-DESCONOCIDOS
050100         THRU 425-EMPAREJA-DESCONOCIDOS-E
050200     MOVE 0 TO WKS-TOTAL-RESULTADOS
050300     PERFORM 423-EMPAREJA-PARTICIPANTES
050400         THRU 423-EMPAREJA-PARTICIPANTES-E
050500     IF WKS-TOTAL-RESULTADOS = 0
050600        SET SARJA-SIN-PARTICIPANTES TO TRUE
050700        DISPLAY 'KKSC010 - *** SARJA SIN EMPAREJADOS, SE OMITE: '
050800                WKS-EVS-SERIES ' EVENTO ' WKS-EVT-NUMBER
050900                UPON CONSOLE
051000     ELSE
051100        PERFORM 426-CALCULA-PUNTOS THRU 426-CALCULA-PUNTOS-E
051200        PERFORM 424-EMPAREJA-SERIE-AJENA
051300            THRU 424-EMPAREJA-SERIE-AJENA-E
051400        PERFORM 427-FUSIONA-Y-ORDENA THRU 427-FUSIONA-Y-ORDENA-E
051500        PERFORM 428-ESCRIBE-REPORTE-SERIE
051600            THRU 428-ESCRIBE-REPORTE-SERIE-E
051700        PERFORM 429-ESCRIBE-EXTRACTO THRU 429-ESCRIBE-EXTRACTO-E
051800     END-IF.
051900 420-PROCESA-TODAS-SARJAS-E. EXIT.
052000
052100*--------> LEE LA CABECERA DE LA SARJA (EVENT-SERIES-HEADER)
052200 421-LEE-CABECERA-SARJA SECTION.
052300     READ KKEVTDAT
052400         AT END
052500             DISPLAY 'KKSC010 - *** FIN INESPERADO DE ARCHIVO '
052600                     'ESPERANDO CABECERA DE SARJA' UPON CONSOLE
052700             MOVE 91 TO RETURN-CODE
052800             PERFORM 900-CIERRA-ARCHIVOS THRU
052900                900-CIERRA-ARCHIVOS-E
053000             STOP RUN
053100     END-READ
053200     MOVE EVS-SERIES TO WKS-EVS-SERIES
053300     MOVE EVS-TRACK  TO WKS-EVS-TRACK
053400     MOVE EVS-LENGTH TO WKS-EVS-LENGTH.
053500 421-LEE-CABECERA-SARJA-E. EXIT.
053600
053700*--------> CARGA LOS RENGLONES CRUDOS DE LA SARJA HASTA EL
053800   MARCADOR
053900 422-CARGA-RESULTADOS-CRUDOS SECTION.
054000     MOVE 0   TO WKS-TOTAL-FINISHERS
054100     MOVE 'N' TO WKS-FIN-SARJA
054200     PERFORM 4221-LEE-UNA-LINEA-CRUDA
054300         THRU 4221-LEE-UNA-LINEA-CRUDA-E
054400         UNTIL FIN-DE-SARJA-ACTUAL
054500     DISPLAY 'KKSC010 -   SARJA ' WKS-EVS-SERIES
054600             ' CORREDORES LEIDOS: ' WKS-TOTAL-FINISHERS
054700             UPON CONSOLE.
054800 422-CARGA-RESULTADOS-CRUDOS-E. EXIT.
054900
055000 4221-LEE-UNA-LINEA-CRUDA SECTION.
055100     READ KKEVTDAT
055200         AT END
055300             DISPLAY 'KKSC010 - *** FIN INESPERADO DE ARCHIVO '
055400                     'LEYENDO RESULTADOS CRUDOS' UPON CONSOLE
055500             MOVE 91 TO RETURN-CODE
055600             PERFORM 900-CIERRA-ARCHIVOS THRU
055700                900-CIERRA-ARCHIVOS-E
055800             STOP RUN
055900     END-READ
056000     IF MARK-FIN-DE-SARJA
056100        SET FIN-DE-SARJA-ACTUAL TO TRUE
056200     ELSE
056300        ADD 1 TO WKS-TOTAL-FINISHERS
056400        MOVE RAW-NAME-1 TO WKS-FIN-NAME-1(WKS-TOTAL-FINISHERS)
056500        MOVE RAW-NAME-2 TO WKS-FIN-NAME-2(WKS-TOTAL-FINISHERS)
056600        PERFORM 4222-FIJA-EQUIPO THRU 4222-FIJA-EQUIPO-E
056700        PERFORM 4223-VERIFICA-DUPLICADO
056800            THRU 4223-VERIFICA-DUPLICADO-E
056900        PERFORM 4224-CONVIERTE-TIEMPO
057000            THRU 4224-CONVIERTE-TIEMPO-E
057100     END-IF.
057200 4221-LEE-UNA-LINEA-CRUDA-E. EXIT.
057300
057400*--------> EL EQUIPO "EI AIKAA" (SIN TIEMPO) SE TRATA COMO BLANCO
057500 4222-FIJA-EQUIPO SECTION.
057600     MOVE RAW-TEAM TO WKS-FIN-TEAM(WKS-TOTAL-FINISHERS)
057700     MOVE WKS-FIN-TEAM(WKS-TOTAL-FINISHERS) TO WKS-MATCH-CLAVE-1
057800     INSPECT WKS-MATCH-CLAVE-1
057900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
058000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
058100     IF WKS-MATCH-CLAVE-1 = 'EI AIKAA'
058200        MOVE SPACES TO WKS-FIN-TEAM(WKS-TOTAL-FINISHERS)
058300     END-IF.
058400 4222-FIJA-EQUIPO-E. EXIT.
058500
058600*--------> UN SEGUNDO RENGLON CON EL MISMO NOMBRE ES ERROR FATAL
058700 4223-VERIFICA-DUPLICADO SECTION.
058800     IF WKS-TOTAL-FINISHERS > 1
058900        PERFORM 4223A-COMPARA-UNO THRU 4223A-COMPARA-UNO-E
059000           VARYING IDX-1 FROM 1 BY 1
059100           UNTIL IDX-1 >= WKS-TOTAL-FINISHERS
059200     END-IF.
059300 4223-VERIFICA-DUPLICADO-E. EXIT.
059400
059500 4223A-COMPARA-UNO SECTION.
059600     IF WKS-FIN-NAME-1(IDX-1) =
059700        WKS-FIN-NAME-1(WKS-TOTAL-FINISHERS)
059800        AND WKS-FIN-NAME-2(IDX-1) =
059900           WKS-FIN-NAME-2(WKS-TOTAL-FINISHERS)
060000        DISPLAY 'KKSC010 - *** LINEA DUPLICADA EN SARJA '
060100                WKS-EVS-SERIES ' : ' RAW-NAME-1 ' ' RAW-NAME-2
060200                UPON CONSOLE
060300        MOVE 91 TO RETURN-CODE
060400        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
060500        STOP RUN
060600     END-IF.
060700 4223A-COMPARA-UNO-E. EXIT.
060800
060900*--------> CONVIERTE RAW-TIME A SEGUNDOS, O MARCA SIN TIEMPO
061000 4224-CONVIERTE-TIEMPO SECTION.
061100     MOVE 0 TO WKS-CONTADOR-PUNTOS
061200     IF RAW-TIME = SPACES
061300        SET FIN-SIN-TIEMPO(WKS-TOTAL-FINISHERS) TO TRUE
061400        MOVE 0 TO WKS-FIN-TIME-SECS(WKS-TOTAL-FINISHERS)
061500     ELSE
061600        INSPECT RAW-TIME TALLYING WKS-CONTADOR-PUNTOS FOR ALL '.'
061700        EVALUATE WKS-CONTADOR-PUNTOS
061800           WHEN 2
061900              UNSTRING RAW-TIME DELIMITED BY '.'
062000                  INTO WKS-TIEMPO-H WKS-TIEMPO-M WKS-TIEMPO-S
062100           WHEN 1
062200              MOVE 0 TO WKS-TIEMPO-H
062300              UNSTRING RAW-TIME DELIMITED BY '.'
062400                  INTO WKS-TIEMPO-M WKS-TIEMPO-S
062500           WHEN OTHER
062600              DISPLAY 'KKSC010 - *** FORMATO DE TIEMPO INVALIDO '
062700                      'EN SARJA ' WKS-EVS-SERIES ' : ' RAW-TIME
062800                      UPON CONSOLE
062900              MOVE 91 TO RETURN-CODE
063000              PERFORM 900-CIERRA-ARCHIVOS
063100                  THRU 900-CIERRA-ARCHIVOS-E
063200              STOP RUN
063300        END-EVALUATE
063400        COMPUTE WKS-FIN-TIME-SECS(WKS-TOTAL-FINISHERS) =
063500                (WKS-TIEMPO-H * 3600) + (WKS-TIEMPO-M * 60)
063600                 + WKS-TIEMPO-S
063700     END-IF.
063800 4224-CONVIERTE-TIEMPO-E. EXIT.
063900
064000*--------> EMPAREJA EL PADRON "UNKNOWN" CONTRA EL LISTADO CRUDO
064100*          SOLO PARA BITACORA -- NUNCA SE PUNTUA
064200 425-EMPAREJA-DESCONOCIDOS SECTION.
064300     PERFORM 425A-REVISA-UN-SOCIO THRU 425A-REVISA-UN-SOCIO-E
064400         VARYING IDX-PART FROM 1 BY 1
064500         UNTIL IDX-PART > WKS-TOTAL-PARTICIPANTES.
064600 425-EMPAREJA-DESCONOCIDOS-E. EXIT.
064700
064800 425A-REVISA-UN-SOCIO SECTION.
064900     IF WKS-PART-SERIES(IDX-PART) = 'UNKNOWN'
065000        PERFORM 425B-ARMA-CLAVE THRU 425B-ARMA-CLAVE-E
065100        MOVE 'N' TO WKS-MATCH-ENCONTRADO
065200        PERFORM 425C-BUSCA-UN-FINISHER THRU
065300           425C-BUSCA-UN-FINISHER-E
065400           VARYING IDX-FIN FROM 1 BY 1
065500           UNTIL IDX-FIN > WKS-TOTAL-FINISHERS
065600        IF MATCH-OK
065700           DISPLAY 'KKSC010 -   SOCIO CON SARJA DESCONOCIDA: '
065800                   WKS-PART-LAST(IDX-PART) ' '
065900                   WKS-PART-FIRST(IDX-PART) ' EN SARJA '
066000                   WKS-EVS-SERIES UPON CONSOLE
066100        END-IF
066200     END-IF.
066300 425A-REVISA-UN-SOCIO-E. EXIT.
066400
066500 425B-ARMA-CLAVE SECTION.
066600     IF NOMBRES-INVERTIDOS
066700        MOVE WKS-PART-FIRST(IDX-PART) TO WKS-MATCH-CLAVE-1
066800        MOVE WKS-PART-LAST(IDX-PART)  TO WKS-MATCH-CLAVE-2
066900     ELSE
067000        MOVE WKS-PART-LAST(IDX-PART)  TO WKS-MATCH-CLAVE-1
067100        MOVE WKS-PART-FIRST(IDX-PART) TO WKS-MATCH-CLAVE-2
067200     END-IF.
067300 425B-ARMA-CLAVE-E. EXIT.
067400
067500 425C-BUSCA-UN-FINISHER SECTION.
067600     IF WKS-FIN-NAME-1(IDX-FIN) = WKS-MATCH-CLAVE-1
067700        AND WKS-FIN-NAME-2(IDX-FIN) = WKS-MATCH-CLAVE-2
067800        SET MATCH-OK TO TRUE
067900     END-IF.
068000 425C-BUSCA-UN-FINISHER-E. EXIT.
068100
068200*--------> EMPAREJA EL PADRON PROPIO DE LA SARJA (CLAVE EXACTA);
068300*          SI NO HAY EXACTO, BUSCA PARECIDOS (SOLO BITACORA)
068400 423-EMPAREJA-PARTICIPANTES SECTION.
068500     PERFORM 423A-REVISA-UN-SOCIO THRU 423A-REVISA-UN-SOCIO-E
068600         VARYING IDX-PART FROM 1 BY 1
068700         UNTIL IDX-PART > WKS-TOTAL-PARTICIPANTES.
068800 423-EMPAREJA-PARTICIPANTES-E. EXIT.
068900
069000 423A-REVISA-UN-SOCIO SECTION.
069100     IF WKS-PART-SERIES(IDX-PART) = WKS-EVS-SERIES
069200        PERFORM 425B-ARMA-CLAVE THRU 425B-ARMA-CLAVE-E
069300        MOVE 'N' TO WKS-MATCH-ENCONTRADO
069400        PERFORM 423B-BUSCA-UN-FINISHER THRU
069500           423B-BUSCA-UN-FINISHER-E
069600           VARYING IDX-FIN FROM 1 BY 1
069700           UNTIL IDX-FIN > WKS-TOTAL-FINISHERS
069800        IF NOT MATCH-OK
069900           PERFORM 600-BUSCA-PARECIDOS THRU 600-BUSCA-PARECIDOS-E
070000        END-IF
070100     END-IF.
070200 423A-REVISA-UN-SOCIO-E. EXIT.
070300
070400 423B-BUSCA-UN-FINISHER SECTION.
070500     IF NOT MATCH-OK
070600        AND NOT FIN-YA-EMPAREJADO(IDX-FIN)
070700        AND WKS-FIN-NAME-1(IDX-FIN) = WKS-MATCH-CLAVE-1
070800        AND WKS-FIN-NAME-2(IDX-FIN) = WKS-MATCH-CLAVE-2
070900        SET FIN-YA-EMPAREJADO(IDX-FIN) TO TRUE
071000        SET MATCH-OK TO TRUE
071100        ADD 1 TO WKS-TOTAL-RESULTADOS
071200        MOVE WKS-PART-LAST(IDX-PART)     TO
071300           WKS-RES-LAST(WKS-TOTAL-RESULTADOS)
071400        MOVE WKS-PART-FIRST(IDX-PART)    TO
071500           WKS-RES-FIRST(WKS-TOTAL-RESULTADOS)
071600        MOVE WKS-FIN-TEAM(IDX-FIN)       TO
071700           WKS-RES-TEAM(WKS-TOTAL-RESULTADOS)
071800        MOVE WKS-FIN-TIME-SECS(IDX-FIN)  TO
071900           WKS-RES-TIME-SECS(WKS-TOTAL-RESULTADOS)
072000        MOVE WKS-FIN-SIN-TIEMPO(IDX-FIN) TO
072100           WKS-RES-SIN-TIEMPO(WKS-TOTAL-RESULTADOS)
072200        MOVE WKS-EVS-SERIES              TO
072300           WKS-RES-HOME-SERIES(WKS-TOTAL-RESULTADOS)
072400        MOVE SPACES TO WKS-RES-POSITION(WKS-TOTAL-RESULTADOS)
072500     END-IF.
072600 423B-BUSCA-UN-FINISHER-E. EXIT.
072700
072800*--------> EMPAREJA LOS PADRONES DE LAS DEMAS SARJAS CONTRA EL
072900*          MISMO LISTADO CRUDO -- CORREDORES DE SARJA AJENA
073000 424-EMPAREJA-SERIE-AJENA SECTION.
073100     PERFORM 424A-REVISA-UNA-SARJA THRU 424A-REVISA-UNA-SARJA-E
073200         VARYING IDX-OTRA FROM 1 BY 1
073300         UNTIL IDX-OTRA > WKS-TOTAL-SARJAS-CFG.
073400 424-EMPAREJA-SERIE-AJENA-E. EXIT.
073500
073600 424A-REVISA-UNA-SARJA SECTION.
073700     IF IDX-OTRA NOT = IDX-SARJA
073800        PERFORM 424B-REVISA-UN-SOCIO THRU 424B-REVISA-UN-SOCIO-E
073900           VARYING IDX-PART FROM 1 BY 1
074000           UNTIL IDX-PART > WKS-TOTAL-PARTICIPANTES
074100     END-IF.
074200 424A-REVISA-UNA-SARJA-E. EXIT.
074300
074400 424B-REVISA-UN-SOCIO SECTION.
074500     IF WKS-PART-SERIES(IDX-PART) = WKS-CFG-SERIES(IDX-OTRA)
074600        PERFORM 425B-ARMA-CLAVE THRU 425B-ARMA-CLAVE-E
074700        MOVE 'N' TO WKS-MATCH-ENCONTRADO
074800        PERFORM 424C-BUSCA-UN-FINISHER THRU
074900           424C-BUSCA-UN-FINISHER-E
075000           VARYING IDX-FIN FROM 1 BY 1
075100           UNTIL IDX-FIN > WKS-TOTAL-FINISHERS
075200     END-IF.
075300 424B-REVISA-UN-SOCIO-E. EXIT.
075400
075500 424C-BUSCA-UN-FINISHER SECTION.
075600     IF NOT MATCH-OK
075700        AND NOT FIN-YA-EMPAREJADO(IDX-FIN)
075800        AND WKS-FIN-NAME-1(IDX-FIN) = WKS-MATCH-CLAVE-1
075900        AND WKS-FIN-NAME-2(IDX-FIN) = WKS-MATCH-CLAVE-2
076000        SET FIN-YA-EMPAREJADO(IDX-FIN) TO TRUE
076100        SET MATCH-OK TO TRUE
076200        ADD 1 TO WKS-TOTAL-RESULTADOS
076300        MOVE WKS-PART-LAST(IDX-PART)     TO
076400           WKS-RES-LAST(WKS-TOTAL-RESULTADOS)
076500        MOVE WKS-PART-FIRST(IDX-PART)    TO
076600           WKS-RES-FIRST(WKS-TOTAL-RESULTADOS)
076700        MOVE WKS-FIN-TEAM(IDX-FIN)       TO
076800           WKS-RES-TEAM(WKS-TOTAL-RESULTADOS)
076900        MOVE WKS-FIN-TIME-SECS(IDX-FIN)  TO
077000           WKS-RES-TIME-SECS(WKS-TOTAL-RESULTADOS)
077100        MOVE WKS-FIN-SIN-TIEMPO(IDX-FIN) TO
077200           WKS-RES-SIN-TIEMPO(WKS-TOTAL-RESULTADOS)
077300        MOVE WKS-CFG-SERIES(IDX-OTRA)    TO
077400           WKS-RES-HOME-SERIES(WKS-TOTAL-RESULTADOS)
077500        MOVE 'X' TO WKS-RES-POINTS-IND(WKS-TOTAL-RESULTADOS)
077600        MOVE 0   TO WKS-RES-POINTS-VAL(WKS-TOTAL-RESULTADOS)
077700        MOVE SPACES TO WKS-RES-POSITION(WKS-TOTAL-RESULTADOS)
077800        IF WKS-FIN-SIN-TIEMPO(IDX-FIN) NOT = 'Y'
077900           COMPUTE WKS-RES-TIMEDIFF(WKS-TOTAL-RESULTADOS) =
078000                   WKS-FIN-TIME-SECS(IDX-FIN) -
078100                      WKS-CALC-WINNER-TIME
078200        END-IF
078300     END-IF.
078400 424C-BUSCA-UN-FINISHER-E. EXIT.
078500
078600*--------> CALCULA EL PUNTAJE DE LOS EMPAREJADOS DE LA SARJA
078700   PROPIA
078800 426-CALCULA-PUNTOS SECTION.
078900     PERFORM 950-ORDENA-TABLA-RESULT THRU
079000        950-ORDENA-TABLA-RESULT-E
079100     PERFORM 4262-DETERMINA-REFERENCIA
079200         THRU 4262-DETERMINA-REFERENCIA-E
079300     PERFORM 4263-PROCESA-UNO THRU 4263-PROCESA-UNO-E
079400         VARYING IDX-1 FROM 1 BY 1
079500         UNTIL IDX-1 > WKS-TOTAL-RESULTADOS
079600     PERFORM 4264-RESCALA-GANADOR THRU 4264-RESCALA-GANADOR-E
079700     PERFORM 4265-PROCESA-TIMEDIFF THRU 4265-PROCESA-TIMEDIFF-E
079800         VARYING IDX-1 FROM 1 BY 1
079900         UNTIL IDX-1 > WKS-TOTAL-RESULTADOS.
080000 426-CALCULA-PUNTOS-E. EXIT.
080100
080200*--------> ESCOGE AL CORREDOR DE REFERENCIA (1000 PUNTOS)
080300 4262-DETERMINA-REFERENCIA SECTION.
080400     IF WKS-TOTAL-RESULTADOS >= WKS-CFG-THRESHOLD(IDX-SARJA)
080500        MOVE WKS-CFG-REF-POSITION(IDX-SARJA) TO WKS-CALC-REF-IDX
080600        IF WKS-CALC-REF-IDX > WKS-TOTAL-RESULTADOS
080700           MOVE WKS-TOTAL-RESULTADOS TO WKS-CALC-REF-IDX
080800        END-IF
080900     ELSE
081000        MOVE 1 TO WKS-CALC-REF-IDX
081100     END-IF
081200     MOVE 1 TO WKS-CALC-WINNER-IDX
081300     MOVE WKS-RES-TIME-SECS(WKS-CALC-REF-IDX)    TO
081400        WKS-CALC-REF-TIME
081500     MOVE WKS-RES-TIME-SECS(WKS-CALC-WINNER-IDX) TO
081600        WKS-CALC-WINNER-TIME
081700     MOVE 10 TO WKS-CALC-ESCALA.
081800 4262-DETERMINA-REFERENCIA-E. EXIT.
081900
082000*--------> PUNTAJE BASE A 10 SEGUNDOS POR PUNTO, CON PISO DE 500
082100 4263-PROCESA-UNO SECTION.
082200     IF WKS-RES-SIN-TIEMPO(IDX-1) = 'Y'
082300        MOVE 500 TO WKS-RES-POINTS-VAL(IDX-1)
082400     ELSE
082500        COMPUTE WKS-CALC-DELTA ROUNDED =
082600                (WKS-CALC-REF-TIME - WKS-RES-TIME-SECS(IDX-1))
082700                 / WKS-CALC-ESCALA
082800        COMPUTE WKS-CALC-PUNTOS-CALC = 1000 + WKS-CALC-DELTA
082900        IF IDX-1 = WKS-CALC-WINNER-IDX
083000           MOVE WKS-CALC-PUNTOS-CALC TO WKS-CALC-WINNER-BASE-PTS
083100        END-IF
083200        IF WKS-CALC-PUNTOS-CALC < 500
083300           MOVE 500 TO WKS-CALC-PUNTOS-CALC
083400        END-IF
083500        MOVE WKS-CALC-PUNTOS-CALC TO WKS-RES-POINTS-VAL(IDX-1)
083600        MOVE WKS-CALC-PUNTOS-CALC TO WKS-CALC-PUNTOS-DEBUG-NUM
083700     END-IF
083800     MOVE 'N' TO WKS-RES-POINTS-IND(IDX-1).
083900 4263-PROCESA-UNO-E. EXIT.
084000
084100*--------> SI EL GANADOR PASA DE 1050, REESCALA A 50 SEG/PUNTO
084200 4264-RESCALA-GANADOR SECTION.
084300     IF WKS-CALC-WINNER-BASE-PTS > 1050
084400        COMPUTE WKS-CALC-ESCALA ROUNDED =
084500                (WKS-CALC-REF-TIME - WKS-CALC-WINNER-TIME) / 50
084600        DISPLAY 'KKSC010 -   REESCALA DEL GANADOR EN SARJA '
084700                WKS-EVS-SERIES ' ESCALA-SEG-POR-PUNTO= '
084800                WKS-CALC-ESCALA UPON CONSOLE
084900        PERFORM 4264A-RECALCULA-UNO THRU 4264A-RECALCULA-UNO-E
085000           VARYING IDX-1 FROM 1 BY 1
085100           UNTIL IDX-1 > WKS-TOTAL-RESULTADOS
085200     END-IF.
085300 4264-RESCALA-GANADOR-E. EXIT.
085400
085500 4264A-RECALCULA-UNO SECTION.
085600     IF WKS-RES-SIN-TIEMPO(IDX-1) NOT = 'Y'
085700        AND WKS-RES-TIME-SECS(IDX-1) < WKS-CALC-REF-TIME
085800        COMPUTE WKS-CALC-DELTA ROUNDED =
085900                (WKS-CALC-REF-TIME - WKS-RES-TIME-SECS(IDX-1))
086000                 / WKS-CALC-ESCALA
086100        COMPUTE WKS-CALC-PUNTOS-CALC = 1000 + WKS-CALC-DELTA
086200        IF WKS-CALC-PUNTOS-CALC < 500
086300           MOVE 500 TO WKS-CALC-PUNTOS-CALC
086400        END-IF
086500        MOVE WKS-CALC-PUNTOS-CALC TO WKS-RES-POINTS-VAL(IDX-1)
086600     END-IF.
086700 4264A-RECALCULA-UNO-E. EXIT.
086800
086900*--------> DIFERENCIA DE TIEMPO AL GANADOR PARA CADA EMPAREJADO
087000 4265-PROCESA-TIMEDIFF SECTION.
087100     IF WKS-RES-SIN-TIEMPO(IDX-1) NOT = 'Y'
087200        COMPUTE WKS-RES-TIMEDIFF(IDX-1) =
087300                WKS-RES-TIME-SECS(IDX-1) - WKS-CALC-WINNER-TIME
087400     END-IF.
087500 4265-PROCESA-TIMEDIFF-E. EXIT.
087600
087700*--------> FUSIONA PROPIOS + SARJA AJENA; ORDENA POR TIEMPO Y
087800*          ASIGNA LA POSICION FINAL QUE SE IMPRIME EN EL REPORTE
087900 427-FUSIONA-Y-ORDENA SECTION.
088000     PERFORM 950-ORDENA-TABLA-RESULT THRU
088100        950-ORDENA-TABLA-RESULT-E
088200     MOVE 0 TO IDX-2
088300     PERFORM 427A-ASIGNA-POSICION THRU 427A-ASIGNA-POSICION-E
088400         VARYING IDX-1 FROM 1 BY 1
088500         UNTIL IDX-1 > WKS-TOTAL-RESULTADOS.
088600 427-FUSIONA-Y-ORDENA-E. EXIT.
088700
088800 427A-ASIGNA-POSICION SECTION.
088900     IF WKS-RES-SIN-TIEMPO(IDX-1) = 'Y'
089000        MOVE '-' TO WKS-RES-POSITION(IDX-1)
089100     ELSE
089200        ADD 1 TO IDX-2
089300        MOVE IDX-2 TO WKS-RES-POSITION(IDX-1)
089400        STRING WKS-RES-POSITION(IDX-1) DELIMITED BY SPACE
089500               '.' DELIMITED BY SIZE
089600               INTO WKS-RES-POSITION(IDX-1)
089700     END-IF.
089800 427A-ASIGNA-POSICION-E. EXIT.
089900
090000*--------> ORDENA LA TABLA DE RESULTADOS ASCENDENTE POR TIEMPO;
090100*          LOS SIN-TIEMPO QUEDAN AL FINAL (BURBUJA CLASICA)
090200 950-ORDENA-TABLA-RESULT SECTION.
090300     IF WKS-TOTAL-RESULTADOS > 1
090400        PERFORM 950A-PASADA THRU 950A-PASADA-E
090500           VARYING IDX-1 FROM 1 BY 1
090600           UNTIL IDX-1 > WKS-TOTAL-RESULTADOS - 1
090700     END-IF.
090800 950-ORDENA-TABLA-RESULT-E. EXIT.
090900
091000 950A-PASADA SECTION.
091100     PERFORM 950B-COMPARA-E-INTERCAMBIA
091200         THRU 950B-COMPARA-E-INTERCAMBIA-E
091300         VARYING IDX-2 FROM 1 BY 1
091400         UNTIL IDX-2 > WKS-TOTAL-RESULTADOS - IDX-1.
091500 950A-PASADA-E. EXIT.
091600
091700 950B-COMPARA-E-INTERCAMBIA SECTION.
091800     IF WKS-RES-SIN-TIEMPO(IDX-2) = 'Y'
091900        MOVE 99999 TO WKS-CLAVE-A
092000     ELSE
092100        MOVE WKS-RES-TIME-SECS(IDX-2) TO WKS-CLAVE-A
092200     END-IF
092300     IF WKS-RES-SIN-TIEMPO(IDX-2 + 1) = 'Y'
092400        MOVE 99999 TO WKS-CLAVE-B
092500     ELSE
092600        MOVE WKS-RES-TIME-SECS(IDX-2 + 1) TO WKS-CLAVE-B
092700     END-IF
092800     IF WKS-CLAVE-A > WKS-CLAVE-B
092900        MOVE WKS-RES-LAST(IDX-2)        TO WKS-TMP-LAST
093000        MOVE WKS-RES-FIRST(IDX-2)       TO WKS-TMP-FIRST
093100        MOVE WKS-RES-TEAM(IDX-2)        TO WKS-TMP-TEAM
093200        MOVE WKS-RES-TIME-SECS(IDX-2)   TO WKS-TMP-TIME-SECS
093300        MOVE WKS-RES-SIN-TIEMPO(IDX-2)  TO WKS-TMP-SIN-TIEMPO
093400        MOVE WKS-RES-TIMEDIFF(IDX-2)    TO WKS-TMP-TIMEDIFF
093500        MOVE WKS-RES-POINTS-IND(IDX-2)  TO WKS-TMP-POINTS-IND
093600        MOVE WKS-RES-POINTS-VAL(IDX-2)  TO WKS-TMP-POINTS-VAL
093700        MOVE WKS-RES-POSITION(IDX-2)    TO WKS-TMP-POSITION
093800        MOVE WKS-RES-HOME-SERIES(IDX-2) TO WKS-TMP-HOME-SERIES
093900
094000        MOVE WKS-RES-LAST(IDX-2 + 1)    TO WKS-RES-LAST(IDX-2)
094100        MOVE WKS-RES-FIRST(IDX-2 + 1)   TO WKS-RES-FIRST(IDX-2)
094200        MOVE WKS-RES-TEAM(IDX-2 + 1)    TO WKS-RES-TEAM(IDX-2)
094300        MOVE WKS-RES-TIME-SECS(IDX-2 + 1)    TO
094400           WKS-RES-TIME-SECS(IDX-2)
094500        MOVE WKS-RES-SIN-TIEMPO(IDX-2 + 1)   TO
094600           WKS-RES-SIN-TIEMPO(IDX-2)
094700        MOVE WKS-RES-TIMEDIFF(IDX-2 + 1)     TO
094800           WKS-RES-TIMEDIFF(IDX-2)
094900        MOVE WKS-RES-POINTS-IND(IDX-2 + 1)   TO
095000           WKS-RES-POINTS-IND(IDX-2)
095100        MOVE WKS-RES-POINTS-VAL(IDX-2 + 1)   TO
095200           WKS-RES-POINTS-VAL(IDX-2)
095300        MOVE WKS-RES-POSITION(IDX-2 + 1)     TO
095400           WKS-RES-POSITION(IDX-2)
095500        MOVE WKS-RES-HOME-SERIES(IDX-2 + 1)  TO
095600           WKS-RES-HOME-SERIES(IDX-2)
095700
095800        MOVE WKS-TMP-LAST        TO WKS-RES-LAST(IDX-2 + 1)
095900        MOVE WKS-TMP-FIRST       TO WKS-RES-FIRST(IDX-2 + 1)
096000        MOVE WKS-TMP-TEAM        TO WKS-RES-TEAM(IDX-2 + 1)
096100        MOVE WKS-TMP-TIME-SECS   TO WKS-RES-TIME-SECS(IDX-2 + 1)
096200        MOVE WKS-TMP-SIN-TIEMPO  TO WKS-RES-SIN-TIEMPO(IDX-2 + 1)
096300        MOVE WKS-TMP-TIMEDIFF    TO WKS-RES-TIMEDIFF(IDX-2 + 1)
096400        MOVE WKS-TMP-POINTS-IND  TO WKS-RES-POINTS-IND(IDX-2 + 1)
096500        MOVE WKS-TMP-POINTS-VAL  TO WKS-RES-POINTS-VAL(IDX-2 + 1)
096600        MOVE WKS-TMP-POSITION    TO WKS-RES-POSITION(IDX-2 + 1)
096700        MOVE WKS-TMP-HOME-SERIES TO WKS-RES-HOME-SERIES(IDX-2 + 1)
096800     END-IF.
096900 950B-COMPARA-E-INTERCAMBIA-E. EXIT.
097000
097100*--------> ESCRIBE EL REPORTE DE RESULTADOS DE LA SARJA DEL EVENTO
097200 428-ESCRIBE-REPORTE-SERIE SECTION.
097300     MOVE SPACES TO WKS-LINEA-REPORTE
097400     STRING 'KONEEN KERHO  SUUNNISTUSJAOS  SARJAKILPAILU  '
097500            WKS-EVS-SERIES '  ' WKS-CMP-NAME
097600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
097700     WRITE REG-EVTREP FROM WKS-LINEA-REPORTE
097800         AFTER ADVANCING PAGE
097900
098000     MOVE SPACES TO WKS-LINEA-REPORTE
098100     STRING 'OSAKILPAILU:  ' WKS-EVT-NUMBER ' / ' WKS-CMP-YEAR
098200            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
098300     WRITE REG-EVTREP FROM WKS-LINEA-REPORTE
098400         AFTER ADVANCING 1 LINE
098500
098600     MOVE SPACES TO WKS-LINEA-REPORTE
098700     STRING 'RATA:         ' WKS-EVS-TRACK
098800            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
098900     WRITE REG-EVTREP FROM WKS-LINEA-REPORTE
099000         AFTER ADVANCING 1 LINE
099100
099200     MOVE SPACES TO WKS-LINEA-REPORTE
099300     STRING 'PAIKKA:       ' WKS-EVT-LOCATION
099400            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
099500     WRITE REG-EVTREP FROM WKS-LINEA-REPORTE
099600         AFTER ADVANCING 1 LINE
099700
099800     MOVE SPACES TO WKS-LINEA-REPORTE
099900     STRING 'PAIVA:        ' WKS-EVT-DATE
100000            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
100100     WRITE REG-EVTREP FROM WKS-LINEA-REPORTE
100200         AFTER ADVANCING 1 LINE
100300
100400     MOVE SPACES TO WKS-LINEA-REPORTE
100500     STRING 'JARJESTAJA:   ' WKS-EVT-ORGANIZER
100600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
100700     WRITE REG-EVTREP FROM WKS-LINEA-REPORTE
100800         AFTER ADVANCING 1 LINE
100900
101000     MOVE SPACES TO WKS-LINEA-REPORTE
101100     STRING 'RATA:         ' WKS-EVS-LENGTH
101200            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
101300     WRITE REG-EVTREP FROM WKS-LINEA-REPORTE
101400         AFTER ADVANCING 1 LINE
101500
101600     MOVE SPACES TO WKS-LINEA-REPORTE
101700     WRITE REG-EVTREP FROM WKS-LINEA-REPORTE
101800         AFTER ADVANCING 1 LINE
101900
102000     MOVE SPACES TO WKS-LINEA-REPORTE
102100     STRING 'SIJA  NIMI(last)  (first)  SEURA  AIKA  DT  PISTEET'
102200            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
102300     WRITE REG-EVTREP FROM WKS-LINEA-REPORTE
102400         AFTER ADVANCING 1 LINE
102500
102600     PERFORM 428A-ESCRIBE-UN-RENGLON THRU
102700        428A-ESCRIBE-UN-RENGLON-E
102800         VARYING IDX-1 FROM 1 BY 1
102900         UNTIL IDX-1 > WKS-TOTAL-RESULTADOS.
103000 428-ESCRIBE-REPORTE-SERIE-E. EXIT.
103100
103200 428A-ESCRIBE-UN-RENGLON SECTION.
103300     MOVE SPACES TO WKS-LINEA-EDITADA
103400     MOVE WKS-RES-POSITION(IDX-1) TO WKS-LIN-POSICION
103500     MOVE WKS-RES-LAST(IDX-1)     TO WKS-LIN-APELLIDO
103600     MOVE WKS-RES-FIRST(IDX-1)    TO WKS-LIN-NOMBRE
103700     MOVE WKS-RES-TEAM(IDX-1)     TO WKS-LIN-EQUIPO
103800     IF WKS-RES-SIN-TIEMPO(IDX-1) = 'Y'
103900        MOVE 'Ei aikaa' TO WKS-LIN-TIEMPO
104000        MOVE SPACES     TO WKS-LIN-DIFER
104100     ELSE
104200        MOVE WKS-RES-TIME-SECS(IDX-1) TO WKS-FMT-SECOS-REST
104300        PERFORM 700-FORMATEA-TIEMPO THRU 700-FORMATEA-TIEMPO-E
104400        MOVE WKS-FMT-RESULTADO-TIEMPO TO WKS-LIN-TIEMPO
104500        MOVE WKS-RES-TIMEDIFF(IDX-1) TO WKS-FMT-VALOR-ABS
104600        PERFORM 710-FORMATEA-DIFERENCIA
104700            THRU 710-FORMATEA-DIFERENCIA-E
104800        MOVE WKS-FMT-RESULTADO-DIFER TO WKS-LIN-DIFER
104900     END-IF
105000     IF WKS-RES-POINTS-IND(IDX-1) = 'X'
105100        MOVE 'X' TO WKS-LIN-PUNTOS
105200     ELSE
105300        MOVE WKS-RES-POINTS-VAL(IDX-1) TO WKS-LIN-PUNTOS
105400     END-IF
105500     MOVE WKS-LINEA-EDITADA TO WKS-LINEA-REPORTE
105600     WRITE REG-EVTREP FROM WKS-LINEA-REPORTE
105700         AFTER ADVANCING 1 LINE.
105800 428A-ESCRIBE-UN-RENGLON-E. EXIT.
105900
106000*--------> ESCRIBE EL EXTRACTO QUE EL PASO 2 USA PARA LOS TOTALES
106100 429-ESCRIBE-EXTRACTO SECTION.
106200     PERFORM 429A-ESCRIBE-UN-REGISTRO
106300         THRU 429A-ESCRIBE-UN-REGISTRO-E
106400         VARYING IDX-1 FROM 1 BY 1
106500         UNTIL IDX-1 > WKS-TOTAL-RESULTADOS.
106600 429-ESCRIBE-EXTRACTO-E. EXIT.
106700
106800 429A-ESCRIBE-UN-REGISTRO SECTION.
106900     MOVE WKS-EVT-NUMBER             TO SCR-EVENT
107000     MOVE WKS-RES-HOME-SERIES(IDX-1) TO SCR-SERIES
107100     MOVE WKS-RES-LAST(IDX-1)        TO SCR-LAST
107200     MOVE WKS-RES-FIRST(IDX-1)       TO SCR-FIRST
107300     MOVE WKS-RES-POINTS-IND(IDX-1)  TO SCR-POINTS-IND
107400     MOVE WKS-RES-POINTS-VAL(IDX-1)  TO SCR-POINTS-VAL
107500     WRITE REG-SCRREC
107600     ADD 1 TO WKS-REG-EXTRACTO-ESCRITOS.
107700 429A-ESCRIBE-UN-REGISTRO-E. EXIT.
107800
107900*--------> BUSQUEDA DE PARECIDOS: LCS >= 80% DE CARACTERES EN
108000   ORDEN
108100*          (SOLO BITACORA, NUNCA SE EMPAREJA NI SE PUNTUA)
108200 600-BUSCA-PARECIDOS SECTION.
108300     STRING WKS-MATCH-CLAVE-1 DELIMITED BY SIZE
108400            WKS-MATCH-CLAVE-2 DELIMITED BY SIZE
108500            INTO WKS-LCS-CADENA-A
108600     PERFORM 600A-REVISA-UN-FINISHER THRU
108700        600A-REVISA-UN-FINISHER-E
108800         VARYING IDX-FIN FROM 1 BY 1
108900         UNTIL IDX-FIN > WKS-TOTAL-FINISHERS.
109000 600-BUSCA-PARECIDOS-E. EXIT.
109100
109200 600A-REVISA-UN-FINISHER SECTION.
109300     IF NOT FIN-YA-EMPAREJADO(IDX-FIN)
109400        STRING WKS-FIN-NAME-1(IDX-FIN) DELIMITED BY SIZE
109500               WKS-FIN-NAME-2(IDX-FIN) DELIMITED BY SIZE
109600               INTO WKS-LCS-CADENA-B
109700        PERFORM 610-CALCULA-LCS THRU 610-CALCULA-LCS-E
109800        IF WKS-LCS-RATIO >= WKS-LCS-UMBRAL
109900           DISPLAY 'KKSC010 -   POSIBLE PARECIDO EN SARJA '
110000                   WKS-EVS-SERIES ' SOCIO: ' WKS-MATCH-CLAVE-1
110100                   ' ' WKS-MATCH-CLAVE-2 ' LISTADO: '
110200                   WKS-FIN-NAME-1(IDX-FIN) ' '
110300                   WKS-FIN-NAME-2(IDX-FIN) UPON CONSOLE
110400        END-IF
110500     END-IF.
110600 600A-REVISA-UN-FINISHER-E. EXIT.
110700
110800*--------> LARGO DE LA SUBSECUENCIA COMUN MAS LARGA (PROGRAMACION
110900*          DINAMICA CLASICA) Y RAZON = LARGO / MAYOR-LARGO
111000 610-CALCULA-LCS SECTION.
111100     PERFORM 610A-OBTIENE-LARGO-A THRU 610A-OBTIENE-LARGO-A-E
111200     PERFORM 610B-OBTIENE-LARGO-B THRU 610B-OBTIENE-LARGO-B-E
111300     PERFORM 610C-LIMPIA-FILA-CERO THRU 610C-LIMPIA-FILA-CERO-E
111400         VARYING WKS-LCS-J FROM 0 BY 1 UNTIL WKS-LCS-J >
111500            WKS-LCS-LEN-B
111600     PERFORM 610D-LLENA-FILA THRU 610D-LLENA-FILA-E
111700         VARYING WKS-LCS-I FROM 1 BY 1 UNTIL WKS-LCS-I >
111800            WKS-LCS-LEN-A
111900     MOVE WKS-LCS-CELDA(WKS-LCS-LEN-A + 1, WKS-LCS-LEN-B + 1)
112000                                                  TO WKS-LCS-LARGO
112100     IF WKS-LCS-LEN-A > WKS-LCS-LEN-B
112200        MOVE WKS-LCS-LEN-A TO WKS-LCS-MAYOR-LEN
112300     ELSE
112400        MOVE WKS-LCS-LEN-B TO WKS-LCS-MAYOR-LEN
112500     END-IF
112600     IF WKS-LCS-MAYOR-LEN = 0
112700        MOVE 0 TO WKS-LCS-RATIO
112800     ELSE
112900        COMPUTE WKS-LCS-RATIO ROUNDED =
113000                WKS-LCS-LARGO / WKS-LCS-MAYOR-LEN
113100     END-IF.
113200 610-CALCULA-LCS-E. EXIT.
113300
113400 610A-OBTIENE-LARGO-A SECTION.
113500     MOVE 40 TO WKS-LCS-LEN-A
113520     PERFORM 610A1-RECORTA-UNA-A THRU 610A1-RECORTA-UNA-A-E
113540        UNTIL WKS-LCS-LEN-A = 0
113560        OR WKS-LCS-CADENA-A(WKS-LCS-LEN-A:1) NOT = SPACE.
114000 610A-OBTIENE-LARGO-A-E. EXIT.
114020
114040 610A1-RECORTA-UNA-A SECTION.
114060     SUBTRACT 1 FROM WKS-LCS-LEN-A.
114080 610A1-RECORTA-UNA-A-E. EXIT.
114100
114200 610B-OBTIENE-LARGO-B SECTION.
114300     MOVE 40 TO WKS-LCS-LEN-B
114320     PERFORM 610B1-RECORTA-UNA-B THRU 610B1-RECORTA-UNA-B-E
114340        UNTIL WKS-LCS-LEN-B = 0
114360        OR WKS-LCS-CADENA-B(WKS-LCS-LEN-B:1) NOT = SPACE.
114800 610B-OBTIENE-LARGO-B-E. EXIT.
114820
114840 610B1-RECORTA-UNA-B SECTION.
114860     SUBTRACT 1 FROM WKS-LCS-LEN-B.
114880 610B1-RECORTA-UNA-B-E. EXIT.
114900
115000 610C-LIMPIA-FILA-CERO SECTION.
115100     MOVE 0 TO WKS-LCS-CELDA(1, WKS-LCS-J + 1).
115200 610C-LIMPIA-FILA-CERO-E. EXIT.
115300
115400 610D-LLENA-FILA SECTION.
115500     MOVE 0 TO WKS-LCS-CELDA(WKS-LCS-I + 1, 1)
115600     PERFORM 610E-LLENA-CELDA THRU 610E-LLENA-CELDA-E
115700         VARYING WKS-LCS-J FROM 1 BY 1 UNTIL WKS-LCS-J >
115800            WKS-LCS-LEN-B.
115900 610D-LLENA-FILA-E. EXIT.
116000
116100 610E-LLENA-CELDA SECTION.
116200     IF WKS-LCS-CADENA-A(WKS-LCS-I:1) =
116300        WKS-LCS-CADENA-B(WKS-LCS-J:1)
116400        COMPUTE WKS-LCS-CELDA(WKS-LCS-I + 1, WKS-LCS-J + 1) =
116500                WKS-LCS-CELDA(WKS-LCS-I, WKS-LCS-J) + 1
116600     ELSE
116700        IF WKS-LCS-CELDA(WKS-LCS-I, WKS-LCS-J + 1) >
116800           WKS-LCS-CELDA(WKS-LCS-I + 1, WKS-LCS-J)
116900           MOVE WKS-LCS-CELDA(WKS-LCS-I, WKS-LCS-J + 1)
117000                TO WKS-LCS-CELDA(WKS-LCS-I + 1, WKS-LCS-J + 1)
117100        ELSE
117200           MOVE WKS-LCS-CELDA(WKS-LCS-I + 1, WKS-LCS-J)
117300                TO WKS-LCS-CELDA(WKS-LCS-I + 1, WKS-LCS-J + 1)
117400        END-IF
117500     END-IF.
117600 610E-LLENA-CELDA-E. EXIT.
117700
117800*--------> FORMATEA SEGUNDOS A "H.MM.SS" O "M.SS"
117900 700-FORMATEA-TIEMPO SECTION.
118000     MOVE SPACES TO WKS-FMT-RESULTADO-TIEMPO
118100     DIVIDE WKS-FMT-SECOS-REST BY 3600 GIVING WKS-FMT-H
118200         REMAINDER WKS-FMT-SECOS-REST
118300     DIVIDE WKS-FMT-SECOS-REST BY 60 GIVING WKS-FMT-M
118400         REMAINDER WKS-FMT-S
118500     IF WKS-FMT-H > 0
118600        IF WKS-FMT-H < 10
118700           MOVE WKS-FMT-H TO WKS-FMT-H-TXT1
118800           MOVE WKS-FMT-M TO WKS-FMT-M-TXT2
118900           MOVE WKS-FMT-S TO WKS-FMT-S-TXT2
119000           STRING WKS-FMT-H-TXT1 '.' WKS-FMT-M-TXT2 '.'
119100                  WKS-FMT-S-TXT2 DELIMITED BY SIZE
119200                  INTO WKS-FMT-RESULTADO-TIEMPO
119300        ELSE
119400           MOVE WKS-FMT-H TO WKS-FMT-H-TXT2
119500           MOVE WKS-FMT-M TO WKS-FMT-M-TXT2
119600           MOVE WKS-FMT-S TO WKS-FMT-S-TXT2
119700           STRING WKS-FMT-H-TXT2 '.' WKS-FMT-M-TXT2 '.'
119800                  WKS-FMT-S-TXT2 DELIMITED BY SIZE
119900                  INTO WKS-FMT-RESULTADO-TIEMPO
120000        END-IF
120100     ELSE
120200        IF WKS-FMT-M < 10
120300           MOVE WKS-FMT-M TO WKS-FMT-M-TXT1
120400           MOVE WKS-FMT-S TO WKS-FMT-S-TXT2
120500           STRING WKS-FMT-M-TXT1 '.' WKS-FMT-S-TXT2
120600                  DELIMITED BY SIZE INTO WKS-FMT-RESULTADO-TIEMPO
120700        ELSE
120800           MOVE WKS-FMT-M TO WKS-FMT-M-TXT2
120900           MOVE WKS-FMT-S TO WKS-FMT-S-TXT2
121000           STRING WKS-FMT-M-TXT2 '.' WKS-FMT-S-TXT2
121100                  DELIMITED BY SIZE INTO WKS-FMT-RESULTADO-TIEMPO
121200        END-IF
121300     END-IF.
121400 700-FORMATEA-TIEMPO-E. EXIT.
121500
121600*--------> FORMATEA LA DIFERENCIA DE TIEMPO CON SIGNO
121700 710-FORMATEA-DIFERENCIA SECTION.
121800     MOVE SPACES TO WKS-FMT-RESULTADO-DIFER
121900     IF WKS-FMT-VALOR-ABS < 0
122000        MOVE '-' TO WKS-FMT-SIGNO
122100        COMPUTE WKS-FMT-VALOR-ABS = 0 - WKS-FMT-VALOR-ABS
122200     ELSE
122300        MOVE '+' TO WKS-FMT-SIGNO
122400     END-IF
122500     DIVIDE WKS-FMT-VALOR-ABS BY 3600 GIVING WKS-FMT-H
122600         REMAINDER WKS-FMT-VALOR-ABS
122700     DIVIDE WKS-FMT-VALOR-ABS BY 60 GIVING WKS-FMT-M
122800         REMAINDER WKS-FMT-S
122900     IF WKS-FMT-H > 0
123000        IF WKS-FMT-H < 10
123100           MOVE WKS-FMT-H TO WKS-FMT-H-TXT1
123200           MOVE WKS-FMT-M TO WKS-FMT-M-TXT2
123300           MOVE WKS-FMT-S TO WKS-FMT-S-TXT2
123400           STRING WKS-FMT-SIGNO WKS-FMT-H-TXT1 '.' WKS-FMT-M-TXT2
123500                  '.' WKS-FMT-S-TXT2 DELIMITED BY SIZE
123600                  INTO WKS-FMT-RESULTADO-DIFER
123700        ELSE
123800           MOVE WKS-FMT-H TO WKS-FMT-H-TXT2
123900           MOVE WKS-FMT-M TO WKS-FMT-M-TXT2
124000           MOVE WKS-FMT-S TO WKS-FMT-S-TXT2
124100           STRING WKS-FMT-SIGNO WKS-FMT-H-TXT2 '.' WKS-FMT-M-TXT2
124200                  '.' WKS-FMT-S-TXT2 DELIMITED BY SIZE
124300                  INTO WKS-FMT-RESULTADO-DIFER
124400        END-IF
124500     ELSE
124600        IF WKS-FMT-M > 0
124700           IF WKS-FMT-M < 10
124800              MOVE WKS-FMT-M TO WKS-FMT-M-TXT1
124900              MOVE WKS-FMT-S TO WKS-FMT-S-TXT2
125000              STRING WKS-FMT-SIGNO WKS-FMT-M-TXT1 '.'
125100                 WKS-FMT-S-TXT2
125200                     DELIMITED BY SIZE INTO
125300                        WKS-FMT-RESULTADO-DIFER
125400           ELSE
125500              MOVE WKS-FMT-M TO WKS-FMT-M-TXT2
125600              MOVE WKS-FMT-S TO WKS-FMT-S-TXT2
125700              STRING WKS-FMT-SIGNO WKS-FMT-M-TXT2 '.'
125800                 WKS-FMT-S-TXT2
125900                     DELIMITED BY SIZE INTO
126000                        WKS-FMT-RESULTADO-DIFER
126100           END-IF
126200        ELSE
126300           STRING WKS-FMT-SIGNO WKS-FMT-S DELIMITED BY SIZE
126400                  INTO WKS-FMT-RESULTADO-DIFER
126500        END-IF
126600     END-IF.
126700 710-FORMATEA-DIFERENCIA-E. EXIT.
126800
126900*--------> CIERRE ORDENADO DE TODOS LOS ARCHIVOS
127000 900-CIERRA-ARCHIVOS SECTION.
127100     CLOSE KKCMPCFG
127200     CLOSE KKPARTIC
127300     CLOSE KKEVTDAT
127400     CLOSE KKEVTREP
127500     CLOSE KKSCREXT
127600     DISPLAY 'KKSC010 - EVENTOS PROCESADOS: '
127700             WKS-EVENTOS-PROCESADOS UPON CONSOLE
127800     DISPLAY 'KKSC010 - REGISTROS DE EXTRACTO ESCRITOS: '
127900             WKS-REG-EXTRACTO-ESCRITOS UPON CONSOLE.
128000 900-CIERRA-ARCHIVOS-E. EXIT.
