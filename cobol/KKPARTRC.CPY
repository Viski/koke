000100******************************************************************
000200*                 C O P Y   K K P A R T R C                     *
000300*------------------------------------------------------------- *
000400* ARCHIVO     : KKPARTIC                                        *
000500* CONTENIDO   : UN REGISTRO POR CADA SOCIO INSCRITO EN UNA SARJA *
000600*               DEL CLUB (PARTICIPANT).  EXISTE UNA SARJA SEUDO  *
000700*               "UNKNOWN" PARA SOCIOS SIN SARJA DEFINIDA AUN;    *
000800*               ESTOS SE EMPAREJAN Y SE REPORTAN EN EL LOG PERO  *
000900*               NUNCA RECIBEN PUNTAJE.                          *
001000* HISTORIA    :                                                 *
001100*   10/05/2023 EDRD  PRIMERA VERSION DEL COPY                   * ED230510
001200******************************************************************
001300 01  REG-PARTIC.
001400     05  PART-SERIES                 PIC X(08).
001500     05  PART-FIRST                  PIC X(20).
001600     05  PART-LAST                   PIC X(20).
001700     05  FILLER                      PIC X(32).
